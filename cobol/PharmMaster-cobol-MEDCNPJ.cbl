000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  MEDCNPJ.
000400 AUTHOR. J HALVERSON.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/21/88.
000700 DATE-COMPILED. 03/21/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900*****************************************************************
001000*REMARKS.
001100*
001200*          VALIDATES THE TWO CHECK DIGITS (POSITIONS 13-14) OF A
001300*          14-DIGIT SUPPLIER CNPJ TAX-ID NUMBER USING THE
001400*          STANDARD MODULUS-11 ALGORITHM.  THE CALLER IS
001500*          RESPONSIBLE FOR THE "14 NUMERIC CHARACTERS" AND
001600*          "NOT 14 IDENTICAL DIGITS" EDITS BEFORE CALLING THIS
001700*          ROUTINE - THIS ROUTINE ONLY PROVES THE CHECK DIGITS.
001800*
001900*****************************************************************
002000* 032188 JH   ORIGINAL PROGRAM
002100* 062293 TGD  TABLE-DRIVEN WEIGHT LOOKUP REPLACES HARD-CODED
002200*             WEIGHT MOVES PER SHOP STANDARDS REVIEW
002300* 091498 AK   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, N/C
002400* 052207 JLH  ADDED RAW-BYTE REDEFINE ON CHECK DIGITS FOR ABEND
002500*             DUMP DISPLAYS PER OPS REQUEST 8814
002600*****************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-390.
003000 OBJECT-COMPUTER. IBM-390.
003100 SPECIAL-NAMES.
003200     C01 IS NEXT-PAGE.
003300
003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003600*    062293 TGD - THE 13 MODULUS-11 WEIGHTS ARE CARRIED AS A
003700*    SPELLED-OUT DIGIT STRING, REDEFINED INTO A ONE-DIGIT-PER-
003800*    OCCURRENCE TABLE, RATHER THAN 13 SEPARATE MOVE STATEMENTS.
003900 01  WEIGHT-FIELDS.
004000     05  WEIGHT-TABLE-X          PIC X(13) VALUE "6543298765432".
004100     05  WEIGHT-TABLE REDEFINES WEIGHT-TABLE-X.
004200         10  WEIGHT-DIGIT        PIC 9(01) OCCURS 13 TIMES.
004300     05  FILLER                  PIC X(01) VALUE SPACE.
004400
004500*    052207 JLH - CHECK-DIGITS-BOTH-X GIVES OPS A TWO-BYTE
004600*    DISPLAY FIELD FOR THE COMPUTED CHECK DIGITS IN AN ABEND
004700*    DUMP, WITHOUT DISTURBING THE NUMERIC CHECK-DIGIT-1/2 ITEMS
004800*    THE ARITHMETIC BELOW ACTUALLY USES.
004900 77  DIGIT-SUB                    PIC S9(4) COMP.
005000 77  WEIGHT-SUB                   PIC S9(4) COMP.
005100
005200 01  CALC-FIELDS.
005300     05  SUM-1                    PIC S9(5) COMP-3.
005400     05  SUM-2                    PIC S9(5) COMP-3.
005500     05  WS-QUOTIENT              PIC S9(5) COMP-3.
005600     05  REMAIN-1                 PIC S9(3) COMP-3.
005700     05  REMAIN-2                 PIC S9(3) COMP-3.
005800     05  CHECK-DIGITS-BOTH.
005900         10  CHECK-DIGIT-1        PIC 9(01).
006000         10  CHECK-DIGIT-2        PIC 9(01).
006100     05  CHECK-DIGITS-BOTH-X REDEFINES CHECK-DIGITS-BOTH
006200                                  PIC X(02).
006300     05  FILLER                   PIC X(01) VALUE SPACE.
006400
006500*    THE CALLER OFFERS THE FULL 14-DIGIT CNPJ AND GETS BACK ONE
006600*    Y/N SWITCH - THIS ROUTINE DOES NOT REJECT OR EDIT ANYTHING
006700*    ITSELF, IT ONLY PROVES OR DISPROVES THE CHECK DIGITS.
006800 LINKAGE SECTION.
006900 01  CNPJ-TEXT                    PIC X(14).
007000 01  CNPJ-DIGITS REDEFINES CNPJ-TEXT.
007100     05  CNPJ-DIGIT               PIC 9(01) OCCURS 14 TIMES.
007200 01  CNPJ-VALID-SW                PIC X(01).
007300     88  CNPJ-IS-VALID            VALUE "Y".
007400     88  CNPJ-IS-INVALID          VALUE "N".
007500
007600****************************************************************
007700* 000-MAIN - COMPUTES BOTH CHECK DIGITS AND COMPARES THEM
007800* AGAINST POSITIONS 13-14 OF THE CNPJ OFFERED BY THE CALLER.
007900****************************************************************
008000 PROCEDURE DIVISION USING CNPJ-TEXT, CNPJ-VALID-SW.
008100 000-MAIN.
008200     MOVE "N" TO CNPJ-VALID-SW.
008300     PERFORM 100-COMPUTE-CHECK-DIGIT-1 THRU 100-EXIT.
008400     PERFORM 200-COMPUTE-CHECK-DIGIT-2 THRU 200-EXIT.
008500     IF CNPJ-DIGIT(13) = CHECK-DIGIT-1
008600        AND CNPJ-DIGIT(14) = CHECK-DIGIT-2
008700         MOVE "Y" TO CNPJ-VALID-SW.
008800     GO TO 000-EXIT.
008900
009000****************************************************************
009100* 100-COMPUTE-CHECK-DIGIT-1 - WEIGHTS POSITIONS 1-12 BY THE
009200* SECOND THROUGH THIRTEENTH ENTRIES OF WEIGHT-DIGIT, SUMS THEM,
009300* AND REDUCES THE SUM MODULUS 11 PER THE STANDARD ALGORITHM.
009400****************************************************************
009500 100-COMPUTE-CHECK-DIGIT-1.
009600     MOVE ZERO TO SUM-1.
009700     PERFORM 110-ACCUM-DIGIT-1 THRU 110-EXIT
009800             VARYING DIGIT-SUB FROM 1 BY 1 UNTIL DIGIT-SUB > 12.
009900     DIVIDE SUM-1 BY 11 GIVING WS-QUOTIENT REMAINDER REMAIN-1.
010000*    A REMAINDER OF 0 OR 1 MAPS TO A CHECK DIGIT OF ZERO, PER
010100*    THE MODULUS-11 RULE - OTHERWISE THE CHECK DIGIT IS 11
010200*    MINUS THE REMAINDER.
010300     IF REMAIN-1 < 2
010400         MOVE ZERO TO CHECK-DIGIT-1
010500     ELSE
010600         COMPUTE CHECK-DIGIT-1 = 11 - REMAIN-1.
010700 100-EXIT.
010800     EXIT.
010900
011000*    110-ACCUM-DIGIT-1 - ONE WEIGHTED DIGIT PER CALL, WEIGHT
011100*    OFFSET BY ONE POSITION SINCE THE FIRST-CHECK-DIGIT PASS
011200*    SKIPS THE FIRST TABLE ENTRY.
011300 110-ACCUM-DIGIT-1.
011400     COMPUTE WEIGHT-SUB = DIGIT-SUB + 1.
011500     COMPUTE SUM-1 = SUM-1 +
011600             (CNPJ-DIGIT(DIGIT-SUB) * WEIGHT-DIGIT(WEIGHT-SUB)).
011700 110-EXIT.
011800     EXIT.
011900
012000****************************************************************
012100* 200-COMPUTE-CHECK-DIGIT-2 - SAME MODULUS-11 REDUCTION AS THE
012200* 100 GROUP, BUT OVER POSITIONS 1-12 PLUS THE JUST-COMPUTED
012300* FIRST CHECK DIGIT, WEIGHTED FROM THE START OF THE TABLE.
012400****************************************************************
012500 200-COMPUTE-CHECK-DIGIT-2.
012600     MOVE ZERO TO SUM-2.
012700     PERFORM 210-ACCUM-DIGIT-2 THRU 210-EXIT
012800             VARYING DIGIT-SUB FROM 1 BY 1 UNTIL DIGIT-SUB > 12.
012900     COMPUTE SUM-2 = SUM-2 + (CHECK-DIGIT-1 * WEIGHT-DIGIT(13)).
013000     DIVIDE SUM-2 BY 11 GIVING WS-QUOTIENT REMAINDER REMAIN-2.
013100     IF REMAIN-2 < 2
013200         MOVE ZERO TO CHECK-DIGIT-2
013300     ELSE
013400         COMPUTE CHECK-DIGIT-2 = 11 - REMAIN-2.
013500 200-EXIT.
013600     EXIT.
013700
013800*    210-ACCUM-DIGIT-2 - ONE WEIGHTED DIGIT PER CALL, WEIGHT
013900*    TABLE INDEXED DIRECTLY BY DIGIT-SUB THIS TIME.
014000 210-ACCUM-DIGIT-2.
014100     COMPUTE SUM-2 = SUM-2 +
014200             (CNPJ-DIGIT(DIGIT-SUB) * WEIGHT-DIGIT(DIGIT-SUB)).
014300 210-EXIT.
014400     EXIT.
014500
014600 000-EXIT.
014700     EXIT.
014800     GOBACK.
