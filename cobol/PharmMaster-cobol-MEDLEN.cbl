000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  MEDLEN.
000400 AUTHOR. J HALVERSON.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/88.
000700 DATE-COMPILED. 03/14/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900*****************************************************************
001000*REMARKS.
001100*
001200*          RETURNS THE NUMBER OF SIGNIFICANT (NON-BLANK)
001300*          CHARACTERS IN A TEXT FIELD, SCANNING FROM THE RIGHT.
001400*          USED BY THE MEDICATION EDIT PROGRAM TO ENFORCE THE
001500*          "REQUIRED" AND "MINIMUM LENGTH" RULES ON NAME,
001600*          DESCRIPTION, ACTIVE INGREDIENT AND THE SUPPLIER TEXT
001700*          FIELDS WITHOUT REPEATING THE SAME SCAN LOGIC IN EVERY
001800*          EDIT PARAGRAPH.
001900*
002000*****************************************************************
002100* 031488 JH   ORIGINAL PROGRAM - ADAPTED FROM SHOP'S COMMON
002200*             TRIMMED-LENGTH UTILITY PATTERN
002300* 062293 TGD  WIDENED TEXT1 TO 40 BYTES FOR SUPPLIER FIELDS
002400* 091498 AK   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, N/C
002500* 041106 JLH  REPLACED FUNCTION REVERSE WITH TABLE SCAN PER
002600*             SHOP STANDARDS REVIEW - NO INTRINSIC FUNCTIONS
002700* 052207 JLH  ADDED RAW-BYTE REDEFINES ON COUNTERS FOR ABEND
002800*             DUMP DISPLAYS PER OPS REQUEST 8814
002900*****************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS NEXT-PAGE.
003600
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900*    041106 JLH - STANDALONE SCAN SUBSCRIPT, SHOP STYLE, NOT
004000*    PART OF ANY GROUPED WORKING-STORAGE ITEM.
004100 77  SCAN-SUB                     PIC S9(4) COMP.
004200
004300 01  MISC-FIELDS.
004400     05  MORE-TO-SCAN-SW         PIC X(01) VALUE "Y".
004500         88  MORE-TO-SCAN        VALUE "Y".
004600         88  NO-MORE-TO-SCAN     VALUE "N".
004700     05  WS-DIAG-COUNT           PIC S9(4) COMP VALUE ZERO.
004800     05  WS-DIAG-COUNT-X REDEFINES WS-DIAG-COUNT
004900                                 PIC X(02).
005000     05  FILLER                  PIC X(01) VALUE SPACE.
005100
005200*    THE CALLER OFFERS ONE 40-BYTE TEXT FIELD AND GETS BACK THE
005300*    COUNT OF SIGNIFICANT CHARACTERS IN IT - NOTHING ELSE IS
005400*    CHANGED BY THIS ROUTINE.
005500 LINKAGE SECTION.
005600 01  TEXT1                       PIC X(40).
005700 01  TEXT1-X REDEFINES TEXT1.
005800     05  TEXT1-CHAR              PIC X(01) OCCURS 40 TIMES.
005900 01  RETURN-LTH                  PIC S9(4) COMP.
006000 01  RETURN-LTH-X REDEFINES RETURN-LTH
006100                                 PIC X(02).
006200
006300****************************************************************
006400* 000-MAIN - SCANS TEXT1 RIGHT TO LEFT FOR THE FIRST NON-BLANK
006500* CHARACTER.  THAT CHARACTER'S POSITION IS THE COUNT OF
006600* SIGNIFICANT CHARACTERS, SINCE TRAILING BLANKS ARE THE ONLY
006700* BLANKS THIS ROUTINE EXPECTS TO SEE.
006800****************************************************************
006900 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
007000 000-MAIN.
007100     MOVE ZERO TO RETURN-LTH.
007200     MOVE "Y" TO MORE-TO-SCAN-SW.
007300     PERFORM 100-SCAN-FROM-RIGHT THRU 100-EXIT
007400             VARYING SCAN-SUB FROM 40 BY -1
007500             UNTIL SCAN-SUB = ZERO
007600                OR NO-MORE-TO-SCAN.
007700*    052207 JLH - BUMP THE DIAGNOSTIC CALL COUNTER FOR OPS
007800     ADD +1 TO WS-DIAG-COUNT.
007900     GO TO 000-EXIT.
008000
008100*    100-SCAN-FROM-RIGHT - ONE CHARACTER POSITION PER CALL,
008200*    STOPS THE VARYING LOOP THE MOMENT A NON-BLANK IS FOUND.
008300 100-SCAN-FROM-RIGHT.
008400     IF TEXT1-CHAR(SCAN-SUB) NOT = SPACE
008500         MOVE SCAN-SUB TO RETURN-LTH
008600         MOVE "N" TO MORE-TO-SCAN-SW.
008700 100-EXIT.
008800     EXIT.
008900 000-EXIT.
009000     EXIT.
009100     GOBACK.
