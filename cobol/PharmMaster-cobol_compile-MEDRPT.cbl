000100 IDENTIFICATION DIVISION.
000200****************************************************************
000300 PROGRAM-ID.  MEDRPT.
000400 AUTHOR. T DUNCAN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/10/88.
000700 DATE-COMPILED. 05/10/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900****************************************************************
001000*REMARKS.
001100*
001200*          PRODUCES THE FIVE PHARMACY MANAGEMENT REPORTS AGAINST
001300*          THE MEDICATION MASTER FILE - MEDICATIONS NEARING
001400*          EXPIRY, LOW-STOCK MEDICATIONS, TOTAL STOCK VALUE BY
001500*          SUPPLIER, CONTROLLED VS NON-CONTROLLED COUNTS, AND
001600*          GENERAL STATISTICS.  THE REPORT REQUESTED FOR THIS RUN
001700*          IS READ FROM A ONE-CARD CONTROL FILE, RPTCTL, SET UP
001800*          BY THE CALLING JCL.
001900*
002000*          THE FIVE REPORTS, ONE PER RUN, ARE -
002100*
002200*          NEAR-EXPIRY        (PARAGRAPH 300) - MEDICATIONS
002300*                              EXPIRING INSIDE THE NEXT 30 DAYS,
002400*                              ASCENDING BY EXPIRY DATE
002500*          LOW-STOCK          (PARAGRAPH 400) - QUANTITY ON HAND
002600*                              UNDER THE REORDER POINT OF 5,
002700*                              ASCENDING BY QUANTITY
002800*          VALUE-BY-SUPPLIER  (PARAGRAPH 500) - STOCK VALUE
002900*                              CONTROL-BROKEN AND TOTALED BY
003000*                              SUPPLIER COMPANY NAME
003100*          CONTROLLED-SPLIT   (PARAGRAPH 600) - COUNT AND PERCENT
003200*                              OF CONTROLLED VS NON-CONTROLLED
003300*                              MEDICATIONS
003400*          STATISTICS         (PARAGRAPH 700) - RECORD COUNT,
003500*                              UNITS ON HAND, TOTAL STOCK VALUE
003600*                              AND AVERAGE UNIT PRICE
003700*
003800****************************************************************
003900* 051088 TD   ORIGINAL PROGRAM - ADAPTED FROM SHOP'S COMMON
004000*             MULTI-SECTION REPORT DRIVER PATTERN
004100* 062293 TGD  ADDED IN-STORAGE BUBBLE SORT PARAGRAPH SHARED BY
004200*             THE NEAR-EXPIRY, LOW-STOCK AND VALUE-BY-SUPPLIER
004300*             REPORTS - NO SORT VERB, SEE SHOP STANDARDS REVIEW
004400* 091498 AK   Y2K - CONVERTED HOUSEKEEPING FROM 6-DIGIT
004500*             ACCEPT-FROM-DATE TO 8-DIGIT CCYYMMDD FORM
004600* 101498 AK   Y2K - WIDENED MED-T-EXPIRY-DATE TO 9(8), SEE
004700*             MEDMAST/MEDMAINT CHANGE LOGS
004800* 040502 JLH  NEAR-EXPIRY CUTOFF NOW BUILT BY THE 30-DAY ADD
004900*             ROUTINE INSTEAD OF A HARD-CODED CONSTANT
005000* 111503 JLH  ADDED VALUE-BY-SUPPLIER CONTROL-BREAK REPORT PER
005100*             PURCHASING REQUEST 5544
005200* 030608 JLH  RAISED MED-MAX-ROWS FROM 1000 TO 2000 TO MATCH
005300*             MEDMAINT - TABLE SIZE COMPLAINTS FROM MAIN CAMPUS
005400* 071710 JLH  BYTE-COUNTED EVERY 01-LEVEL REPORT LINE AGAINST
005500*             RPTFILE-REC AFTER TWO OF THEM WERE FOUND OFF BY
005600*             ONE BYTE - SEE THE COUNTS NOTED AGAINST EACH LINE
005700*             LAYOUT BELOW IN WORKING-STORAGE
005800* 071710 JLH  FIXED WS-CTRLSPLIT-DETAIL-LINE (WAS 81 BYTES) AND
005900*             WS-STAT-VALUE-LINE (WAS 79 BYTES) - BOTH TRAILING
006000*             FILLERS ADJUSTED SO THE GROUP NOW TOTALS EXACTLY
006100*             THE 80 CHARACTERS RPTFILE-REC CARRIES
006200****************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-390.
006600 OBJECT-COMPUTER. IBM-390.
006700*    SAME TARGET AS MEDMAINT AND THE THREE CALLED SUBPROGRAMS -
006800*    ALL FIVE PROGRAMS IN THIS SUITE COMPILE AND RUN TOGETHER
006900 SPECIAL-NAMES.
007000     C01 IS NEXT-PAGE.
007100*    C01 IS CARRIED FORWARD FROM THE SHOP'S STANDARD REPORT
007200*    DRIVER PATTERN - NOT ACTUALLY WRITTEN BY THIS PROGRAM SINCE
007300*    RPTFILE IS LINE SEQUENTIAL, NOT A PRINTER FILE WITH FORMS
007400*    CONTROL
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT SYSOUT
007800         ASSIGN TO UT-S-SYSOUT
007900         ORGANIZATION IS SEQUENTIAL.
008000*    SYSOUT IS UT-S-SYSOUT PER SHOP CONVENTION FOR A DUMP-ONLY
008100*    UTILITY OUTPUT - NOT A REAL PRINTED REPORT, WRITTEN ONLY ON
008200*    THE ABEND PATH AT 1000-ABEND-RTN
008300
008400     SELECT MEDMAST-FILE
008500         ASSIGN TO MEDMAST
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS MEDMAST-STATUS.
008800
008900     SELECT RPTCTL
009000         ASSIGN TO RPTCTL
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS RPTCTL-STATUS.
009300*    ONE-CARD CONTROL FILE - NAMES THE SINGLE REPORT THIS RUN IS
009400*    TO PRODUCE, SUPPLIED BY THE CALLING JCL PER JOB STEP
009500
009600     SELECT RPTFILE
009700         ASSIGN TO RPTFILE
009800         ORGANIZATION IS LINE SEQUENTIAL
009900         FILE STATUS IS RPTFILE-STATUS.
010000*    THE ONE REPORT PRODUCED THIS RUN, WHICHEVER OF THE FIVE WAS
010100*    NAMED ON THE RPTCTL CARD - 80 COLUMNS, PHARMACY HOUSE FORM
010200
010300     SELECT ERRLOG
010400         ASSIGN TO ERRLOG
010500         ORGANIZATION IS LINE SEQUENTIAL
010600         FILE STATUS IS ERRLOG-STATUS.
010700
010800 DATA DIVISION.
010900 FILE SECTION.
011000 FD  SYSOUT
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 130 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS SYSOUT-REC.
011600*    130 CHARACTERS MATCHES MEDABND-REC'S WIDTH EXACTLY - SEE
011700*    THE MEDABND COPYBOOK
011800 01  SYSOUT-REC                   PIC X(130).
011900
012000**** MEDICATION MASTER - FIXED 280-BYTE LINE-SEQUENTIAL FILE
012100**** HEADER LINE FIRST, THEN ONE 280-BYTE RECORD PER MEDICATION
012200 FD  MEDMAST-FILE
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 280 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS MEDMAST-FILE-REC.
012800 01  MEDMAST-FILE-REC             PIC X(280).
012900
013000**** ONE-CARD CONTROL FILE NAMING THE REPORT TO PRODUCE THIS RUN
013100 FD  RPTCTL
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 80 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS RPTCTL-REC.
013700 01  RPTCTL-REC                   PIC X(80).
013800*    WS-REPORT-REQUEST BELOW IS WHERE THIS RECORD IS ACTUALLY
013900*    READ INTO - RPTCTL-REC ITSELF IS NEVER REFERENCED DIRECTLY
014000
014100 FD  RPTFILE
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 80 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS RPTFILE-REC.
014700 01  RPTFILE-REC                  PIC X(80).
014800*    EVERY WRITE RPTFILE-REC FROM ... STATEMENT IN THIS PROGRAM
014900*    MOVES ONE OF THE WS- REPORT-LINE GROUPS BELOW INTO THIS
015000*    RECORD BEFORE THE PHYSICAL WRITE - SEE THE BYTE-CHECK NOTES
015100*    AGAINST EACH GROUP FOR HOW ITS WIDTH LINES UP WITH THIS FD
015200
015300 FD  ERRLOG
015400     RECORDING MODE IS F
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 130 CHARACTERS
015700     BLOCK CONTAINS 0 RECORDS
015800     DATA RECORD IS ERRLOG-REC.
015900 01  ERRLOG-REC.
016000     05  ERR-MSG                  PIC X(70).
016100     05  ERR-CODE-OR-LINE         PIC X(60).
016200*    ERR-MSG (70) + ERR-CODE-OR-LINE (60) = 130, MATCHING THE
016300*    RECORD CONTAINS 130 CHARACTERS CLAUSE ON THE FD ABOVE
016400
016500 WORKING-STORAGE SECTION.
016600*    ONE 2-BYTE STATUS PER FILE, PLUS ITS 88-LEVELS - CHECKED
016700*    ONLY WHERE THE PROCEDURE DIVISION NEEDS TO KNOW WHETHER A
016800*    READ HIT END OF FILE
016900 01  FILE-STATUS-CODES.
017000     05  MEDMAST-STATUS           PIC X(02).
017100         88  MEDMAST-OK           VALUE "00".
017200         88  MEDMAST-EOF          VALUE "10".
017300     05  RPTCTL-STATUS            PIC X(02).
017400         88  RPTCTL-OK            VALUE "00".
017500         88  RPTCTL-EOF           VALUE "10".
017600     05  RPTFILE-STATUS           PIC X(02).
017700         88  RPTFILE-OK           VALUE "00".
017800     05  ERRLOG-STATUS            PIC X(02).
017900         88  ERRLOG-OK            VALUE "00".
018000     05  FILLER                   PIC X(02) VALUE SPACES.
018100
018200 COPY MEDMAST.
018300
018400**** IN-STORAGE COPY OF THE MEDICATION MASTER, LOADED AT START
018500**** OF RUN.  ONE 9(08) EXPIRY-DATE REDEFINE IS CARRIED PER ROW
018600**** SO THE NEAR-EXPIRY DETAIL LINE CAN PRINT DD/MM/YYYY.
018700*    030608 JLH - MED-MAX-ROWS RAISED TO 2000 TO MATCH MEDMAINT -
018800*    THIS PROGRAM DOES NOT ITSELF ENFORCE THE LIMIT SINCE IT
018900*    NEVER ADDS A ROW, IT ONLY LOADS WHAT MEDMAINT WROTE
019000 01  MED-TABLE-CONTROL.
019100     05  MED-TABLE-COUNT          PIC 9(04) COMP VALUE ZERO.
019200     05  MED-MAX-ROWS             PIC 9(04) COMP VALUE 2000.
019300     05  MED-SUB                  PIC 9(04) COMP.
019400     05  FILLER                   PIC X(01) VALUE SPACE.
019500*    NO MED-FOUND-SUB OR MED-FOUND-SW HERE - THIS PROGRAM NEVER
019600*    SEARCHES THE TABLE BY CODE, ONLY SCANS IT IN SUBSCRIPT
019700*    ORDER, SO MEDMAINT'S FIND-BY-CODE FIELDS ARE NOT CARRIED
019800
019900 01  MED-TABLE.
020000     05  MED-TABLE-ROW OCCURS 2000 TIMES
020100                        INDEXED BY MED-IDX.
020200         10  MED-T-CODE           PIC X(07).
020300         10  MED-T-NAME           PIC X(30).
020400         10  MED-T-DESCRIPTION    PIC X(40).
020500         10  MED-T-ACTIVE-INGRED  PIC X(30).
020600         10  MED-T-EXPIRY-DATE    PIC 9(08).
020700         10  MED-T-EXPIRY-DATE-X REDEFINES
020800                 MED-T-EXPIRY-DATE.
020900             15  MED-T-EXP-CCYY   PIC 9(04).
021000             15  MED-T-EXP-MM     PIC 9(02).
021100             15  MED-T-EXP-DD     PIC 9(02).
021200         10  MED-T-QTY-ON-HAND    PIC 9(07).
021300         10  MED-T-UNIT-PRICE     PIC 9(07)V99.
021400         10  MED-T-CONTROLLED     PIC X(01).
021500         10  MED-T-SUP-CNPJ       PIC X(14).
021600         10  MED-T-SUP-COMPANY    PIC X(40).
021700         10  MED-T-SUP-PHONE      PIC X(11).
021800         10  MED-T-SUP-EMAIL      PIC X(40).
021900         10  MED-T-SUP-CITY       PIC X(30).
022000         10  MED-T-SUP-STATE      PIC X(02).
022100         10  FILLER               PIC X(01).
022200*    EVERY MED-T- FIELD ABOVE MIRRORS THE LIKE-NAMED FIELD IN
022300*    THE MEDMAST COPYBOOK, ONE FOR ONE - LOADED BY 740-LOAD-
022400*    MASTER-ROW BELOW.  THIS PROGRAM ONLY READS THE MASTER, IT
022500*    NEVER WRITES A ROW BACK OUT
022600
022700**** SUBSCRIPT LIST BUILT BY EACH REPORT'S SELECT PARAGRAPH -
022800**** HOLDS THE ROW NUMBERS (INTO MED-TABLE) THAT PARTICIPATE IN
022900**** THE CURRENT REPORT, IN THE ORDER THE 150 SORT LEAVES THEM
023000 01  RPT-INDEX-TABLE.
023100     05  RPT-INDEX OCCURS 2000 TIMES PIC 9(04) COMP.
023200     05  FILLER                   PIC X(01) VALUE SPACE.
023300*    RPT-INDEX HOLDS SUBSCRIPTS, NOT MEDICATION DATA ITSELF -
023400*    KEEPS THE 150 BUBBLE SORT CHEAP SINCE ONLY A 4-BYTE COMP
023500*    ITEM MOVES ON EACH SWAP, NOT THE WHOLE 187-BYTE TABLE ROW
023600
023700*    062293 TGD - SHOP STANDARDS REVIEW - NO SORT VERB FOR A
023800*    TABLE THIS SMALL - THE 150 BUBBLE SORT BELOW USES THIS GROUP
023900 01  RPT-SORT-CONTROL.
024000*    ONE SORT-KEY-TYPE 88-LEVEL PER REPORT THAT SORTS - EXPIRY
024100*    (300), QUANTITY (400) AND SUPPLIER NAME (500).  600 AND 700
024200*    NEVER SET RPT-SORT-KEY-TYPE, THEY DO NOT CALL 150 AT ALL
024300     05  RPT-INDEX-COUNT          PIC 9(04) COMP VALUE ZERO.
024400     05  RPT-SORT-KEY-TYPE        PIC X(01).
024500         88  SORT-BY-EXPIRY       VALUE "E".
024600         88  SORT-BY-QUANTITY     VALUE "Q".
024700         88  SORT-BY-SUPPLIER     VALUE "S".
024800     05  RPT-SORT-SUB1            PIC 9(04) COMP.
024900     05  RPT-SORT-SUB2            PIC 9(04) COMP.
025000     05  RPT-SORT-TEMP-IDX        PIC 9(04) COMP.
025100     05  RPT-SORT-SWAPPED-SW      PIC X(01).
025200         88  RPT-A-SWAP-OCCURRED  VALUE "Y".
025300         88  RPT-NO-SWAP-OCCURRED VALUE "N".
025400     05  FILLER                   PIC X(01) VALUE SPACE.
025500
025600*    LOADED FROM THE ONE RPTCTL CARD AT 950-READ-REPORT-CARD -
025700*    THE 88-LEVELS BELOW DRIVE THE 200-SELECT-REPORT DISPATCH
025800 01  WS-REPORT-REQUEST.
025900*    THE 20-CHARACTER REQUEST CODE IS COMPARED WHOLE, SPACE-
026000*    PADDED, AGAINST EACH 88-LEVEL BELOW - THE CALLING JCL MUST
026100*    LEFT-JUSTIFY THE CODE ON THE RPTCTL CARD
026200     05  RPT-REQUEST-CODE         PIC X(20).
026300         88  RPT-IS-NEAR-EXPIRY   VALUE "NEAR-EXPIRY         ".
026400         88  RPT-IS-LOW-STOCK     VALUE "LOW-STOCK           ".
026500         88  RPT-IS-VAL-BY-SUP    VALUE "VALUE-BY-SUPPLIER   ".
026600         88  RPT-IS-CTRL-SPLIT    VALUE "CONTROLLED-SPLIT    ".
026700         88  RPT-IS-STATISTICS    VALUE "STATISTICS          ".
026800         88  RPT-REQUEST-VALID    VALUES
026900                 "NEAR-EXPIRY         "
027000                 "LOW-STOCK           "
027100                 "VALUE-BY-SUPPLIER   "
027200                 "CONTROLLED-SPLIT    "
027300                 "STATISTICS          ".
027400     05  FILLER                   PIC X(60).
027500
027600**** COMMON 80-COLUMN REPORT FRAME LINES
027700 01  WS-EQ-LINE.
027800     05  FILLER                   PIC X(80) VALUE ALL "=".
027900
028000 01  WS-DASH-LINE.
028100     05  FILLER                   PIC X(80) VALUE ALL "-".
028200
028300 01  WS-BLANK-LINE.
028400     05  FILLER                   PIC X(80) VALUE SPACES.
028500
028600 01  WS-TITLE-LINE.
028700*    BYTE CHECK - RPT-TITLE-TEXT (60) + FILLER (20) = 80,
028800*    MATCHING RPTFILE-REC
028900     05  RPT-TITLE-TEXT           PIC X(60).
029000     05  FILLER                   PIC X(20) VALUE SPACES.
029100
029200 01  WS-CRITERION-LINE.
029300*    BYTE CHECK - RPT-CRITERION-TEXT (60) + FILLER (20) = 80
029400     05  RPT-CRITERION-TEXT       PIC X(60).
029500     05  FILLER                   PIC X(20) VALUE SPACES.
029600
029700*    ALL REPORT LITERALS IN THIS PROGRAM ARE IN PORTUGUESE - THE
029800*    PHARMACY STAFF WHO READ THESE REPORTS ARE NOT ENGLISH
029900*    SPEAKERS, PER PURCHASING REQUEST 4471
030000 01  WS-DATE-LINE.
030100     05  FILLER                   PIC X(17) VALUE
030200         "DATA DE GERACAO: ".
030300     05  RPT-DATE-DD              PIC 99.
030400     05  FILLER                   PIC X(01) VALUE "/".
030500     05  RPT-DATE-MM              PIC 99.
030600     05  FILLER                   PIC X(01) VALUE "/".
030700     05  RPT-DATE-CCYY            PIC 9999.
030800     05  FILLER                   PIC X(53) VALUE SPACES.
030900
031000**** NEAR-EXPIRY AND LOW-STOCK COLUMN HEADINGS AND DETAIL - CODE,
031100**** NAME, EXPIRY DATE (DD/MM/YYYY, PHARMACY HOUSE FORM) AND STOCK
031200 01  WS-EXPIRY-HDR-LINE.
031300*    BYTE CHECK - 10+30+15+12+13 = 80
031400     05  FILLER                   PIC X(10) VALUE "CODE".
031500     05  FILLER                   PIC X(30) VALUE "NAME".
031600     05  FILLER                   PIC X(15) VALUE "EXPIRY".
031700     05  FILLER                   PIC X(12) VALUE "STOCK".
031800     05  FILLER                   PIC X(13) VALUE SPACES.
031900
032000 01  WS-EXPIRY-DETAIL-LINE.
032100*    BYTE CHECK - THE NAMED FIELDS BELOW TOTAL 65 OF RPTFILE-
032200*    REC'S 80 BYTES.  THE REMAINING 15 ARE LEFT BLANK ON THE
032300*    PRINTED LINE BY THE WRITE ... FROM'S GROUP MOVE - GENEROUS
032400*    RIGHT-MARGIN WHITE SPACE, NOT A MISCOUNT - SEE 071710 JLH
032500     05  RPT-EXP-CODE-O           PIC X(10).
032600     05  RPT-EXP-NAME-O           PIC X(30).
032700     05  RPT-EXP-DD-O             PIC 99.
032800     05  FILLER                   PIC X(01) VALUE "/".
032900     05  RPT-EXP-MM-O             PIC 99.
033000     05  FILLER                   PIC X(01) VALUE "/".
033100     05  RPT-EXP-CCYY-O           PIC 9999.
033200     05  FILLER                   PIC X(03) VALUE SPACES.
033300     05  RPT-EXP-STOCK-O          PIC ZZZZZZ9.
033400     05  FILLER                   PIC X(05) VALUE SPACES.
033500
033600*    RPT-LOW-PRICE-O CARRIES THE UNIT PRICE, NOT A LINE VALUE -
033700*    THIS REPORT DOES NOT CALL MEDCALC
033800 01  WS-LOWSTOCK-HDR-LINE.
033900*    BYTE CHECK - 10+30+12+15+13 = 80
034000     05  FILLER                   PIC X(10) VALUE "CODE".
034100     05  FILLER                   PIC X(30) VALUE "NAME".
034200     05  FILLER                   PIC X(12) VALUE "STOCK".
034300     05  FILLER                   PIC X(15) VALUE "PRICE".
034400     05  FILLER                   PIC X(13) VALUE SPACES.
034500
034600 01  WS-LOWSTOCK-DETAIL-LINE.
034700*    BYTE CHECK - THE NAMED FIELDS BELOW TOTAL 67 OF THE 80
034800*    BYTES - SAME GENEROUS-MARGIN DESIGN AS WS-EXPIRY-DETAIL-
034900*    LINE ABOVE, NOT A COUNTING ERROR
035000     05  RPT-LOW-CODE-O           PIC X(10).
035100     05  RPT-LOW-NAME-O           PIC X(30).
035200     05  RPT-LOW-STOCK-O          PIC ZZZZZZ9.
035300     05  FILLER                   PIC X(05) VALUE SPACES.
035400     05  FILLER                   PIC X(02) VALUE "R$".
035500     05  RPT-LOW-PRICE-O          PIC 9(07).99.
035600     05  FILLER                   PIC X(03) VALUE SPACES.
035700
035800 01  WS-COUNT-LINE.
035900*    BYTE CHECK - 24+7+49 = 80
036000     05  FILLER                   PIC X(24) VALUE
036100         "TOTAL DE REGISTROS:    ".
036200     05  RPT-COUNT-O              PIC ZZZZZZ9.
036300     05  FILLER                   PIC X(49) VALUE SPACES.
036400
036500*    WRITTEN INSTEAD OF THE HEADING AND DETAIL LINES WHEN
036600*    RPT-INDEX-COUNT COMES BACK ZERO - NEAR-EXPIRY AND LOW-STOCK
036700*    ONLY, SINCE THE OTHER THREE REPORTS ALWAYS HAVE SOMETHING
036800*    TO PRINT
036900 01  WS-NONE-LINE.
037000*    BYTE CHECK - 52+28 = 80
037100     05  FILLER                   PIC X(52) VALUE
037200         "NENHUM REGISTRO ATENDE AO CRITERIO DESTE RELATORIO.".
037300     05  FILLER                   PIC X(28) VALUE SPACES.
037400
037500**** VALUE-BY-SUPPLIER COLUMN HEADING, DETAIL AND TOTAL - ONE
037600**** DETAIL LINE PER SUPPLIER, FLUSHED BY 530 ON EACH CONTROL
037700**** BREAK, PLUS ONE GRAND-TOTAL LINE ACROSS ALL SUPPLIERS
037800 01  WS-SUPPLIER-HDR-LINE.
037900*    BYTE CHECK - 40+20+20 = 80
038000     05  FILLER                   PIC X(40) VALUE "SUPPLIER".
038100     05  FILLER                   PIC X(20) VALUE "TOTAL VALUE".
038200     05  FILLER                   PIC X(20) VALUE SPACES.
038300
038400 01  WS-SUPPLIER-DETAIL-LINE.
038500*    BYTE CHECK - THE NAMED FIELDS BELOW TOTAL 61 OF THE 80
038600*    BYTES - THE SAME GENEROUS-MARGIN DESIGN AS THE DETAIL
038700*    LINES ABOVE, LEFT BLANK BY THE WRITE ... FROM GROUP MOVE
038800     05  RPT-SUP-NAME-O           PIC X(40).
038900     05  FILLER                   PIC X(02) VALUE "R$".
039000     05  RPT-SUP-VALUE-O          PIC 9(09).99.
039100     05  FILLER                   PIC X(07) VALUE SPACES.
039200
039300 01  WS-GRAND-TOTAL-LINE.
039400*    BYTE CHECK - 12+28+2+12+7 = 61 - SAME GENEROUS-MARGIN
039500*    DESIGN, MIRRORS WS-SUPPLIER-DETAIL-LINE ABOVE
039600     05  FILLER                   PIC X(12) VALUE "TOTAL GERAL:".
039700     05  FILLER                   PIC X(28) VALUE SPACES.
039800     05  FILLER                   PIC X(02) VALUE "R$".
039900     05  RPT-GRAND-TOTAL-O        PIC 9(09).99.
040000     05  FILLER                   PIC X(07) VALUE SPACES.
040100
040200**** CONTROLLED-SPLIT COLUMN HEADING AND DETAIL
040300 01  WS-CTRLSPLIT-HDR-LINE.
040400*    BYTE CHECK - 30+10+15+25 = 80
040500     05  FILLER                   PIC X(30) VALUE "CATEGORY".
040600     05  FILLER                   PIC X(10) VALUE "QUANTITY".
040700     05  FILLER                   PIC X(15) VALUE "PERCENT".
040800     05  FILLER                   PIC X(25) VALUE SPACES.
040900
041000 01  WS-CTRLSPLIT-DETAIL-LINE.
041100*    071710 JLH - BYTE CHECK - 30+7+3+5+1+34 = 80, MATCHES
041200*    RPTFILE-REC - WAS 81 BEFORE THE TRAILING FILLER WAS
041300*    TRIMMED BY ONE BYTE
041400     05  RPT-CAT-NAME-O           PIC X(30).
041500     05  RPT-CAT-COUNT-O          PIC ZZZZZZ9.
041600     05  FILLER                   PIC X(03) VALUE SPACES.
041700     05  RPT-CAT-PERCENT-O        PIC ZZ9.9.
041800     05  FILLER                   PIC X(01) VALUE "%".
041900     05  FILLER                   PIC X(34) VALUE SPACES.
042000
042100**** STATISTICS REPORT DETAIL LINES - FOUR SEPARATE 01-LEVEL
042200**** LINES, ONE PER STATISTIC, RATHER THAN ONE REPEATED LAYOUT,
042300**** SINCE EACH LABEL AND EDITED FIELD IS A DIFFERENT WIDTH
042400 01  WS-STAT-COUNT-LINE.
042500*    BYTE CHECK - 30+7+43 = 80
042600     05  FILLER                   PIC X(30) VALUE
042700         "TOTAL DE MEDICAMENTOS:".
042800     05  RPT-STAT-COUNT-O         PIC ZZZZZZ9.
042900     05  FILLER                   PIC X(43) VALUE SPACES.
043000
043100 01  WS-STAT-QTY-LINE.
043200*    BYTE CHECK - 30+8+42 = 80
043300     05  FILLER                   PIC X(30) VALUE
043400         "TOTAL DE UNIDADES EM ESTOQUE:".
043500     05  RPT-STAT-QTY-O           PIC ZZZZZZZ9.
043600     05  FILLER                   PIC X(42) VALUE SPACES.
043700
043800 01  WS-STAT-VALUE-LINE.
043900*    071710 JLH - BYTE CHECK - 30+2+12+36 = 80, MATCHES
044000*    RPTFILE-REC - WAS 79 BEFORE THE TRAILING FILLER WAS
044100*    WIDENED BY ONE BYTE
044200     05  FILLER                   PIC X(30) VALUE
044300         "VALOR TOTAL EM ESTOQUE:".
044400     05  FILLER                   PIC X(02) VALUE "R$".
044500     05  RPT-STAT-VALUE-O         PIC 9(09).99.
044600     05  FILLER                   PIC X(36) VALUE SPACES.
044700
044800 01  WS-STAT-AVGPRICE-LINE.
044900*    BYTE CHECK - 30+2+10+38 = 80
045000     05  FILLER                   PIC X(30) VALUE
045100         "PRECO MEDIO:".
045200     05  FILLER                   PIC X(02) VALUE "R$".
045300     05  RPT-STAT-AVGPRICE-O      PIC 9(07).99.
045400     05  FILLER                   PIC X(38) VALUE SPACES.
045500
045600**** DATE-ARITHMETIC WORK FIELDS FOR THE NEAR-EXPIRY CUTOFF -
045700**** 30 DAYS ARE ADDED ONE DAY AT A TIME.  DOES NOT ADJUST FOR
045800**** LEAP YEARS - ACCEPTED SHOP SHORTCUT, SEE 040502 JLH ABOVE.
045900 01  WS-CUTOFF-FIELDS.
046000*    WS-MONTH-DAYS-X IS A FLAT 24-CHARACTER LITERAL, TWO DIGITS
046100*    PER MONTH, REDEFINED BELOW AS A 12-OCCURS TABLE SO 306 CAN
046200*    INDEX IT DIRECTLY BY WS-CUTOFF-MM
046300     05  WS-CUTOFF-DATE-8         PIC 9(08).
046400     05  WS-CUTOFF-DATE-8-X REDEFINES WS-CUTOFF-DATE-8.
046500         10  WS-CUTOFF-CCYY       PIC 9(04).
046600         10  WS-CUTOFF-MM         PIC 9(02).
046700         10  WS-CUTOFF-DD         PIC 9(02).
046800     05  WS-ADD-DAYS-SUB          PIC 9(02) COMP.
046900     05  WS-MONTH-DAYS-X          PIC X(24) VALUE
047000         "312831303130313130313031".
047100     05  WS-MONTH-DAYS REDEFINES WS-MONTH-DAYS-X.
047200         10  WS-DAYS-IN-MONTH     PIC 9(02) OCCURS 12 TIMES.
047300*    "31283130313031313031303 1" READS TWO DIGITS PER MONTH,
047400*    JANUARY FIRST - 31,28,31,30,31,30,31,31,30,31,30,31 - NO
047500*    LEAP-YEAR ADJUSTMENT ON FEBRUARY, PER 040502 JLH ABOVE
047600     05  FILLER                   PIC X(01) VALUE SPACE.
047700
047800*    STANDALONE WORK SCALARS - SHOP STYLE, NOT PART OF ANY
047900*    GROUPED WORKING-STORAGE ITEM.
048000 77  STR-LTH                      PIC 9(04) COMP VALUE ZERO.
048100 77  RETURN-CD                    PIC S9(04) COMP VALUE ZERO.
048200
048300 01  MISC-WS-FLDS.
048400*    WS-CURRENT-DATE-8 IS BUILT ONCE AT 000-HOUSEKEEPING FROM
048500*    THE 6-DIGIT ACCEPT FROM DATE PLUS THE CENTURY CONSTANT
048600*    BELOW - USED BY 305 AS THE STARTING POINT FOR THE CUTOFF
048700     05  WS-CURRENT-DATE-8        PIC 9(08).
048800     05  WS-CURRENT-DATE-8-X REDEFINES WS-CURRENT-DATE-8.
048900         10  WS-CURR-CCYY         PIC 9(04).
049000         10  WS-CURR-MM           PIC 9(02).
049100         10  WS-CURR-DD           PIC 9(02).
049200     05  WS-CENTURY               PIC 9(02) VALUE 20.
049300     05  WS-YY-MM-DD              PIC 9(06).
049400     05  WS-YY-MM-DD-X REDEFINES WS-YY-MM-DD.
049500         10  WS-CURR-YY           PIC 9(02).
049600         10  WS-CURR-MM2          PIC 9(02).
049700         10  WS-CURR-DD2          PIC 9(02).
049800     05  FILLER                   PIC X(01) VALUE SPACE.
049900
050000 01  COUNTERS-AND-ACCUMULATORS.
050100*    NOT EVERY FIELD BELOW IS USED BY EVERY REPORT - RPT-CTRL-
050200*    COUNT/RPT-NONCTRL-COUNT ARE 600 ONLY, RPT-TOTAL-QTY/RPT-
050300*    PRICE-SUM ARE 700 ONLY, WS-SUP-HOLD-NAME/WS-SUP-RUNNING-
050400*    TOTAL ARE 500 ONLY - RPT-TOTAL-VALUE IS SHARED BY BOTH
050500     05  RECORDS-LOADED           PIC 9(07) COMP.
050600     05  RECORDS-IN-ERROR         PIC 9(07) COMP.
050700     05  RPT-CTRL-COUNT           PIC 9(07) COMP VALUE ZERO.
050800     05  RPT-NONCTRL-COUNT        PIC 9(07) COMP VALUE ZERO.
050900     05  RPT-TOTAL-QTY            PIC 9(09) COMP VALUE ZERO.
051000     05  RPT-TOTAL-VALUE          PIC 9(09)V99 VALUE ZERO.
051100     05  RPT-PRICE-SUM            PIC 9(09)V99 VALUE ZERO.
051200     05  RPT-PERCENT-CTRL         PIC 999V9 VALUE ZERO.
051300     05  RPT-PERCENT-NONCTRL      PIC 999V9 VALUE ZERO.
051400     05  WS-SUP-HOLD-NAME         PIC X(40) VALUE SPACES.
051500     05  WS-SUP-RUNNING-TOTAL     PIC 9(09)V99 VALUE ZERO.
051600     05  FILLER                   PIC X(01) VALUE SPACE.
051700
051800 01  FLAGS-AND-SWITCHES.
051900*    ERROR-FOUND-SW IS SHARED, DOUBLE-DUTY WORK - A MASTER-LINE
052000*    VALIDATION FLAG AT 730, AND AN OUT-OF-ORDER FLAG DURING THE
052100*    150 BUBBLE SORT AT 160 - NEVER BOTH IN THE SAME PERFORM
052200     05  ERROR-FOUND-SW           PIC X(01) VALUE "N".
052300         88  RECORD-ERROR-FOUND   VALUE "Y".
052400         88  VALID-RECORD         VALUE "N".
052500     05  WS-FIRST-SUPPLIER-SW     PIC X(01) VALUE "Y".
052600         88  FIRST-SUPPLIER-ROW   VALUE "Y".
052700     05  FILLER                   PIC X(01) VALUE SPACE.
052800
052900**** WORK AREA FOR THE MEDCALC LINE-VALUE / AVERAGE-PRICE CALLS -
053000**** LAYOUT MUST LINE UP FIELD FOR FIELD WITH MEDCALC'S OWN
053100**** CALC-MED-REC AND RETURN-CD LINKAGE ITEMS.
053200 01  MEDCALC-WORK-AREA.
053300*    111503 JLH - FIELD FOR FIELD, THIS GROUP IS MEDCALC'S OWN
053400*    CALC-MED-REC LINKAGE ITEM UNDER A LOCAL WORKING-STORAGE
053500*    NAME - MC-CALC-TYPE-SW SELECTS WHICH OF THE TWO CALCULATIONS
053600*    MEDCALC PERFORMS ON THIS CALL, LINE-VALUE OR AVERAGE-PRICE
053700     05  MC-CALC-TYPE-SW          PIC X(01).
053800         88  MC-LINE-VALUE        VALUE "L".
053900         88  MC-AVERAGE-PRICE     VALUE "A".
054000*    MC-LINE-VALUE IS SET BEFORE EVERY 520 AND 710 CALL (UNIT
054100*    PRICE TIMES QUANTITY, ONE ROW AT A TIME).  MC-AVERAGE-PRICE
054200*    IS SET ONLY ONCE, AFTER 710'S LOOP, ON THE ACCUMULATED
054300*    PRICE SUM AND RECORD COUNT
054400     05  MC-CALC-UNIT-PRICE       PIC 9(07)V99 COMP-3.
054500     05  MC-CALC-QTY-ON-HAND      PIC 9(07) COMP.
054600     05  MC-CALC-PRICE-SUM        PIC 9(09)V99 COMP-3.
054700     05  MC-CALC-REC-COUNT        PIC 9(07) COMP.
054800     05  MC-CALC-RESULT           PIC 9(09)V99 COMP-3.
054900     05  FILLER                   PIC X(01) VALUE SPACE.
055000
055100*    111503 JLH - STANDALONE RETURN CODE FOR THE MEDCALC CALLS,
055200*    SAME SHOP HABIT AS THE OTHER CALLED-ROUTINE RETURN CODES
055300 77  MC-RETURN-CD                 PIC 9(04) COMP.
055400
055500 COPY MEDABND.
055600*    MEDABND-REC IS WHAT 1000-ABEND-RTN MOVES TO SYSOUT-REC -
055700*    SEE THE MEDABND COPYBOOK'S OWN CHANGE LOG FOR THE EXPECTED-
055800*    VAL/ACTUAL-VAL NUMERIC REDEFINES ADDED FOR BALANCE-CHECK
055900*    ABENDS
056000
056100****************************************************************
056200* PARAGRAPH INDEX - ADDED FOR MAINTENANCE REFERENCE AFTER THE
056300* 111503 VALUE-BY-SUPPLIER ADDITION MADE THIS PROGRAM LARGE
056400* ENOUGH THAT A ONE-SCREEN MAP WAS WORTH KEEPING CURRENT.
056500*
056600*   000  HOUSEKEEPING            150  SORT-INDEX-TABLE (BUBBLE)
056700*   200  SELECT-REPORT           250  WRITE-REPORT-BANNER
056800*   300  NEAR-EXPIRY-REPORT      305/306  BUILD CUTOFF DATE
056900*   320  SELECT-NEAR-EXPIRY-ROWS 330  WRITE-NEAR-EXPIRY-DETAIL
057000*   400  LOW-STOCK-REPORT        420  SELECT-LOW-STOCK-ROWS
057100*   430  WRITE-LOW-STOCK-DETAIL
057200*   500  VALUE-BY-SUPPLIER-REPORT
057300*   510  BUILD-FULL-INDEX        520  ACCUM-SUPPLIER-ROW
057400*   530  WRITE-SUPPLIER-TOTAL
057500*   600  CONTROLLED-SPLIT-REPORT 610  COUNT-CONTROLLED-ROW
057600*   700  STATISTICS-REPORT       710  ACCUM-STATS-ROW
057700*   720  LOAD-MASTER (RENUMBERED FROM 700, SEE 062293 TGD)
057800*   730  VALIDATE-MASTER-LINE    740  LOAD-MASTER-ROW
057900*   800  OPEN-FILES              850  CLOSE-FILES
058000*   950  READ-REPORT-CARD        980  WRITE-ERROR-MSG
058100*   999  CLEANUP                 1000 ABEND-RTN
058200****************************************************************
058300 PROCEDURE DIVISION.
058400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
058500     PERFORM 200-SELECT-REPORT THRU 200-EXIT.
058600     PERFORM 999-CLEANUP THRU 999-EXIT.
058700*    ONLY ONE REPORT RUNS PER JOB STEP - THE MAINLINE HAS NO
058800*    LOOP OF ITS OWN, UNLIKE MEDMAINT'S TRANSACTION-DRIVEN
058900*    UNTIL LOOP, SINCE 200-SELECT-REPORT DISPATCHES ONCE AND
059000*    RETURNS AFTER THE ONE REQUESTED REPORT IS COMPLETE
059100     MOVE +0 TO RETURN-CODE.
059200     GOBACK.
059300
059400****************************************************************
059500* 000-HOUSEKEEPING - RUN-START INITIALIZATION - GET THE
059600* PROCESSING DATE, OPEN FILES, READ THE ONE-CARD REPORT
059700* REQUEST, AND LOAD THE MEDICATION MASTER INTO STORAGE.
059800****************************************************************
059900 000-HOUSEKEEPING.
060000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
060100     DISPLAY "******** BEGIN JOB MEDRPT ********".
060200*    PARA-NAME IS CARRIED BY MEDABND-REC FOR THE ABEND DUMP -
060300*    SET AT THE TOP OF EVERY NUMBERED PARAGRAPH IN THIS PROGRAM
060400*    SO A ZERO-DIVIDE ABEND ALWAYS SHOWS WHICH PARAGRAPH IT
060500*    HAPPENED IN
060600*    091498 AK - Y2K - ACCEPT FROM DATE STILL RETURNS A 6-DIGIT
060700*    YYMMDD FORM - THE CENTURY IS SUPPLIED BY WS-CENTURY BELOW
060800     ACCEPT WS-YY-MM-DD FROM DATE.
060900     MOVE WS-CENTURY TO WS-CURR-CCYY(1:2).
061000     MOVE WS-CURR-YY TO WS-CURR-CCYY(3:2).
061100     MOVE WS-CURR-MM2 TO WS-CURR-MM.
061200     MOVE WS-CURR-DD2 TO WS-CURR-DD.
061300     INITIALIZE COUNTERS-AND-ACCUMULATORS, MED-TABLE-CONTROL.
061400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
061500*    THE REPORT CARD IS READ BEFORE THE MASTER IS LOADED SO AN
061600*    INVALID REQUEST CODE ABENDS THE RUN WITHOUT WASTING THE
061700*    TIME OF LOADING A POSSIBLY LARGE MASTER TABLE
061800     PERFORM 950-READ-REPORT-CARD THRU 950-EXIT.
061900     PERFORM 720-LOAD-MASTER THRU 720-EXIT.
062000 000-EXIT.
062100     EXIT.
062200
062300****************************************************************
062400* 150-SORT-INDEX-TABLE - IN-STORAGE BUBBLE SORT OF RPT-INDEX,
062500* ASCENDING, ON THE FIELD NAMED BY RPT-SORT-KEY-TYPE.  NO SORT
062600* VERB IS USED - THE SHOP DOES NOT SORT QSAM FILES IN THIS SUITE.
062700****************************************************************
062800 150-SORT-INDEX-TABLE.
062900*    CALLED BY 300 (SORT-BY-EXPIRY), 400 (SORT-BY-QUANTITY) AND
063000*    500 (SORT-BY-SUPPLIER) - RPT-SORT-KEY-TYPE IS SET BY THE
063100*    CALLING REPORT PARAGRAPH IMMEDIATELY BEFORE THIS PERFORM
063200     MOVE "Y" TO RPT-SORT-SWAPPED-SW.
063300     PERFORM 155-BUBBLE-PASS THRU 155-EXIT
063400             UNTIL RPT-NO-SWAP-OCCURRED.
063500 150-EXIT.
063600     EXIT.
063700
063800*    155-BUBBLE-PASS - ONE FULL PASS OVER RPT-INDEX, COMPARING
063900*    EVERY ADJACENT PAIR.  RPT-SORT-SWAPPED-SW TELLS 150 WHETHER
064000*    ANOTHER PASS IS NEEDED.
064100 155-BUBBLE-PASS.
064200     MOVE "N" TO RPT-SORT-SWAPPED-SW.
064300*    CALLED REPEATEDLY BY 150 UNTIL A FULL PASS MAKES NO SWAPS -
064400*    WORST CASE IS O(N SQUARED), ACCEPTABLE HERE SINCE A SINGLE
064500*    REPORT'S SELECTED ROWS RUN WELL UNDER THE 2000-ROW MAX
064600     PERFORM 160-COMPARE-ADJACENT THRU 160-EXIT
064700             VARYING RPT-SORT-SUB1 FROM 1 BY 1
064800             UNTIL RPT-SORT-SUB1 >= RPT-INDEX-COUNT.
064900 155-EXIT.
065000     EXIT.
065100
065200*    160-COMPARE-ADJACENT - ERROR-FOUND-SW IS BORROWED HERE AS A
065300*    GENERAL Y/N FLAG FOR "OUT OF ORDER", NOT FOR AN ACTUAL EDIT
065400*    ERROR - SWAPS THE PAIR WHEN OUT OF ORDER
065500 160-COMPARE-ADJACENT.
065600     COMPUTE RPT-SORT-SUB2 = RPT-SORT-SUB1 + 1.
065700*    CALLED ONCE PER ADJACENT PAIR BY 155 - RPT-SORT-KEY-TYPE
065800*    SELECTS WHICH MASTER FIELD DRIVES THE COMPARE THIS RUN
065900     MOVE "N" TO ERROR-FOUND-SW.
066000     IF SORT-BY-EXPIRY
066100         IF MED-T-EXPIRY-DATE(RPT-INDEX(RPT-SORT-SUB1)) >
066200            MED-T-EXPIRY-DATE(RPT-INDEX(RPT-SORT-SUB2))
066300             MOVE "Y" TO ERROR-FOUND-SW
066400         END-IF
066500     ELSE IF SORT-BY-QUANTITY
066600         IF MED-T-QTY-ON-HAND(RPT-INDEX(RPT-SORT-SUB1)) >
066700            MED-T-QTY-ON-HAND(RPT-INDEX(RPT-SORT-SUB2))
066800             MOVE "Y" TO ERROR-FOUND-SW
066900         END-IF
067000     ELSE IF SORT-BY-SUPPLIER
067100         IF MED-T-SUP-COMPANY(RPT-INDEX(RPT-SORT-SUB1)) >
067200            MED-T-SUP-COMPANY(RPT-INDEX(RPT-SORT-SUB2))
067300             MOVE "Y" TO ERROR-FOUND-SW
067400         END-IF.
067500     IF RECORD-ERROR-FOUND
067600         MOVE RPT-INDEX(RPT-SORT-SUB1) TO RPT-SORT-TEMP-IDX
067700         MOVE RPT-INDEX(RPT-SORT-SUB2) TO RPT-INDEX(RPT-SORT-SUB1)
067800         MOVE RPT-SORT-TEMP-IDX TO RPT-INDEX(RPT-SORT-SUB2)
067900         MOVE "Y" TO RPT-SORT-SWAPPED-SW.
068000 160-EXIT.
068100     EXIT.
068200
068300****************************************************************
068400* 200-SELECT-REPORT - DISPATCHES ON THE REPORT CODE READ FROM
068500* THE RPTCTL CONTROL CARD AT HOUSEKEEPING TIME.
068600****************************************************************
068700 200-SELECT-REPORT.
068800     MOVE "200-SELECT-REPORT" TO PARA-NAME.
068900*    ONE AND ONLY ONE OF THE FIVE 88-LEVELS UNDER RPT-REQUEST-
069000*    CODE CAN BE TRUE HERE - 950-READ-REPORT-CARD ALREADY
069100*    ABENDED THE RUN IF THE CARD DID NOT MATCH ONE OF THEM
069200     IF RPT-IS-NEAR-EXPIRY
069300         PERFORM 300-NEAR-EXPIRY-REPORT THRU 300-EXIT
069400     ELSE IF RPT-IS-LOW-STOCK
069500         PERFORM 400-LOW-STOCK-REPORT THRU 400-EXIT
069600     ELSE IF RPT-IS-VAL-BY-SUP
069700         PERFORM 500-VALUE-BY-SUPPLIER-REPORT THRU 500-EXIT
069800     ELSE IF RPT-IS-CTRL-SPLIT
069900         PERFORM 600-CONTROLLED-SPLIT-REPORT THRU 600-EXIT
070000     ELSE IF RPT-IS-STATISTICS
070100         PERFORM 700-STATISTICS-REPORT THRU 700-EXIT.
070200*    THE ELSE IF CHAIN ABOVE IS A FIVE-WAY DISPATCH, NOT A
070300*    SEVERITY-ORDERED EDIT LIST LIKE MEDMAINT'S 300-EDIT-
070400*    TRANSACTION - ORDER DOES NOT MATTER SINCE THE FIVE 88-
070500*    LEVELS ARE MUTUALLY EXCLUSIVE
070600 200-EXIT.
070700     EXIT.
070800
070900****************************************************************
071000* 250-WRITE-REPORT-BANNER - COMMON FRAME: '=' RULE, TITLE,
071100* CRITERION LINE (MAY BE BLANK), GENERATION DATE, '=' RULE,
071200* BLANK LINE.  RPT-TITLE-TEXT AND RPT-CRITERION-TEXT ARE MOVED
071300* BY THE CALLING REPORT PARAGRAPH BEFORE THIS IS PERFORMED.
071400****************************************************************
071500 250-WRITE-REPORT-BANNER.
071600     MOVE "250-WRITE-REPORT-BANNER" TO PARA-NAME.
071700*    CALLED ONCE BY EACH OF THE FIVE REPORT PARAGRAPHS (300, 400,
071800*    500, 600, 700) - RPT-TITLE-TEXT IS ALWAYS SET, RPT-CRITERION-
071900*    TEXT ONLY WHEN THE REPORT HAS A SINGLE STATED CRITERION
072000*    CRITERION LINE IS OPTIONAL - THE VALUE-BY-SUPPLIER,
072100*    CONTROLLED-SPLIT AND STATISTICS REPORTS HAVE NO SINGLE
072200*    SELECTION CRITERION TO STATE, SO THEY MOVE SPACES TO IT
072300     WRITE RPTFILE-REC FROM WS-EQ-LINE.
072400     WRITE RPTFILE-REC FROM WS-TITLE-LINE.
072500     IF RPT-CRITERION-TEXT NOT = SPACES
072600         WRITE RPTFILE-REC FROM WS-CRITERION-LINE.
072700     MOVE WS-CURR-DD TO RPT-DATE-DD.
072800     MOVE WS-CURR-MM TO RPT-DATE-MM.
072900     MOVE WS-CURR-CCYY TO RPT-DATE-CCYY.
073000*    THE GENERATION DATE PRINTED HERE IS THE PROCESSING DATE
073100*    FROM 000-HOUSEKEEPING'S ACCEPT FROM DATE, NOT A FILE DATE
073200     WRITE RPTFILE-REC FROM WS-DATE-LINE.
073300     WRITE RPTFILE-REC FROM WS-EQ-LINE.
073400     WRITE RPTFILE-REC FROM WS-BLANK-LINE.
073500 250-EXIT.
073600     EXIT.
073700
073800****************************************************************
073900* 300-NEAR-EXPIRY-REPORT - MEDICATIONS EXPIRING BEFORE
074000* PROCESSING DATE + 30 DAYS, ASCENDING BY EXPIRY DATE.
074100****************************************************************
074200 300-NEAR-EXPIRY-REPORT.
074300     MOVE "300-NEAR-EXPIRY-REPORT" TO PARA-NAME.
074400*    REACHED ONLY WHEN RPT-IS-NEAR-EXPIRY - SORTS ASCENDING BY
074500*    EXPIRY DATE SO THE SOONEST-EXPIRING MEDICATION PRINTS FIRST
074600*    IMPLEMENTS THE NEAR-EXPIRY REPORT - EXPIRY DATE STRICTLY
074700*    BEFORE PROCESSING DATE PLUS 30, ASCENDING BY EXPIRY DATE
074800     MOVE "MEDICAMENTOS PROXIMOS DO VENCIMENTO"
074900         TO RPT-TITLE-TEXT.
075000     MOVE "CRITERIO: VENCIMENTO NOS PROXIMOS 30 DIAS"
075100         TO RPT-CRITERION-TEXT.
075200*    TITLE AND CRITERION TEXT BOTH IN PORTUGUESE, LIKE EVERY
075300*    OTHER REPORT LITERAL IN THIS PROGRAM - SEE 062293 TGD
075400*    ABOVE
075500     PERFORM 250-WRITE-REPORT-BANNER THRU 250-EXIT.
075600
075700     PERFORM 305-BUILD-CUTOFF-DATE THRU 305-EXIT.
075800*    RPT-INDEX-COUNT AND RPT-INDEX ARE SHARED WORK AREAS - EVERY
075900*    REPORT REBUILDS THEM FROM SCRATCH, SINCE ONLY ONE REPORT
076000*    RUNS PER JOB STEP
076100     MOVE ZERO TO RPT-INDEX-COUNT.
076200     PERFORM 320-SELECT-NEAR-EXPIRY-ROWS THRU 320-EXIT
076300             VARYING MED-SUB FROM 1 BY 1
076400             UNTIL MED-SUB > MED-TABLE-COUNT.
076500     MOVE "E" TO RPT-SORT-KEY-TYPE.
076600     PERFORM 150-SORT-INDEX-TABLE THRU 150-EXIT.
076700
076800     MOVE RPT-INDEX-COUNT TO RPT-COUNT-O.
076900*    RPT-COUNT-O PRINTS AHEAD OF THE DETAIL LINES SO THE READER
077000*    KNOWS HOW MANY ROWS TO EXPECT BEFORE SCANNING THEM
077100     WRITE RPTFILE-REC FROM WS-COUNT-LINE.
077200     WRITE RPTFILE-REC FROM WS-BLANK-LINE.
077300
077400     IF RPT-INDEX-COUNT = ZERO
077500         WRITE RPTFILE-REC FROM WS-NONE-LINE
077600     ELSE
077700         WRITE RPTFILE-REC FROM WS-EXPIRY-HDR-LINE
077800         WRITE RPTFILE-REC FROM WS-DASH-LINE
077900         PERFORM 330-WRITE-NEAR-EXPIRY-DETAIL THRU 330-EXIT
078000*    WS-NONE-LINE IS THE ONLY OUTPUT WHEN NOTHING QUALIFIES -
078100*    NO HEADING, NO DASH RULE, SINCE THERE IS NOTHING TO HEAD
078200                 VARYING RPT-SORT-SUB1 FROM 1 BY 1
078300                 UNTIL RPT-SORT-SUB1 > RPT-INDEX-COUNT.
078400 300-EXIT.
078500     EXIT.
078600
078700****************************************************************
078800* 305-BUILD-CUTOFF-DATE / 306-ADD-ONE-DAY - CUTOFF = TODAY + 30.
078900****************************************************************
079000 305-BUILD-CUTOFF-DATE.
079100*    CALLED ONCE BY 300, BEFORE THE MASTER TABLE IS SCANNED FOR
079200*    SELECTION - THE CUTOFF IS COMPUTED ONCE, NOT RECOMPUTED PER
079300*    ROW
079400*    040502 JLH - BUILT BY ADDING 30 DAYS ONE AT A TIME RATHER
079500*    THAN A HARD-CODED CONSTANT, SO THE MONTH/YEAR ROLL AT 306
079600*    ALWAYS LANDS ON A REAL CALENDAR DATE
079700     MOVE WS-CURRENT-DATE-8 TO WS-CUTOFF-DATE-8.
079800     PERFORM 306-ADD-ONE-DAY THRU 306-EXIT
079900             VARYING WS-ADD-DAYS-SUB FROM 1 BY 1
080000             UNTIL WS-ADD-DAYS-SUB > 30.
080100 305-EXIT.
080200     EXIT.
080300
080400 306-ADD-ONE-DAY.
080500*    ONE CALENDAR DAY PER CALL - 305 DRIVES THIS THIRTY TIMES.
080600*    WS-DAYS-IN-MONTH(WS-CUTOFF-MM) LOOKS UP THE FEBRUARY-IS-28
080700*    TABLE BUILT INTO WS-MONTH-DAYS-X ABOVE
080800     ADD 1 TO WS-CUTOFF-DD.
080900     IF WS-CUTOFF-DD > WS-DAYS-IN-MONTH(WS-CUTOFF-MM)
081000         MOVE 1 TO WS-CUTOFF-DD
081100         ADD 1 TO WS-CUTOFF-MM
081200         IF WS-CUTOFF-MM > 12
081300             MOVE 1 TO WS-CUTOFF-MM
081400             ADD 1 TO WS-CUTOFF-CCYY.
081500 306-EXIT.
081600     EXIT.
081700
081800*    320-SELECT-NEAR-EXPIRY-ROWS - ONE MASTER ROW PER CALL - ADDS
081900*    ITS SUBSCRIPT TO RPT-INDEX WHEN ITS EXPIRY DATE IS BEFORE
082000*    THE 30-DAY CUTOFF BUILT ABOVE
082100 320-SELECT-NEAR-EXPIRY-ROWS.
082200*    CALLED ONCE PER MASTER ROW BY THE 300 VARYING PERFORM -
082300*    MED-SUB NAMES THE ROW BEING TESTED THIS CALL
082400     IF MED-T-EXPIRY-DATE(MED-SUB) < WS-CUTOFF-DATE-8
082500         ADD 1 TO RPT-INDEX-COUNT
082600         MOVE MED-SUB TO RPT-INDEX(RPT-INDEX-COUNT).
082700 320-EXIT.
082800     EXIT.
082900
083000*    330-WRITE-NEAR-EXPIRY-DETAIL - ONE DETAIL LINE PER SELECTED
083100*    ROW, IN THE SORTED ORDER LEFT BY 150-SORT-INDEX-TABLE
083200 330-WRITE-NEAR-EXPIRY-DETAIL.
083300*    FIELD SOURCE MAP - CODE, NAME, EXPIRY DATE (SPLIT INTO
083400*    DD/MM/CCYY BY THE COPYBOOK'S OWN REDEFINE) AND QUANTITY ON
083500*    HAND, ONE MASTER ROW PER CALL, IN THE 150-SORTED ORDER
083600     MOVE MED-T-CODE(RPT-INDEX(RPT-SORT-SUB1)) TO RPT-EXP-CODE-O.
083700     MOVE MED-T-NAME(RPT-INDEX(RPT-SORT-SUB1)) TO RPT-EXP-NAME-O.
083800     MOVE MED-T-EXP-DD(RPT-INDEX(RPT-SORT-SUB1)) TO RPT-EXP-DD-O.
083900     MOVE MED-T-EXP-MM(RPT-INDEX(RPT-SORT-SUB1)) TO RPT-EXP-MM-O.
084000     MOVE MED-T-EXP-CCYY(RPT-INDEX(RPT-SORT-SUB1))
084100         TO RPT-EXP-CCYY-O.
084200     MOVE MED-T-QTY-ON-HAND(RPT-INDEX(RPT-SORT-SUB1))
084300         TO RPT-EXP-STOCK-O.
084400     WRITE RPTFILE-REC FROM WS-EXPIRY-DETAIL-LINE.
084500 330-EXIT.
084600     EXIT.
084700
084800****************************************************************
084900* 400-LOW-STOCK-REPORT - QUANTITY ON HAND UNDER 5, ASCENDING BY
085000* QUANTITY.
085100****************************************************************
085200 400-LOW-STOCK-REPORT.
085300     MOVE "400-LOW-STOCK-REPORT" TO PARA-NAME.
085400*    REACHED ONLY WHEN RPT-IS-LOW-STOCK - SORTS ASCENDING BY
085500*    QUANTITY ON HAND SO THE SCARCEST MEDICATION PRINTS FIRST
085600*    IMPLEMENTS THE LOW-STOCK REPORT - QUANTITY ON HAND STRICTLY
085700*    UNDER THE REORDER POINT OF 5, ASCENDING BY QUANTITY
085800     MOVE "MEDICAMENTOS COM ESTOQUE BAIXO" TO RPT-TITLE-TEXT.
085900     MOVE "CRITERIO: QUANTIDADE EM ESTOQUE INFERIOR A 5"
086000         TO RPT-CRITERION-TEXT.
086100*    THE "5" IN THE CRITERION TEXT MUST BE KEPT IN STEP WITH THE
086200*    LITERAL "5" COMPARED AT 420-SELECT-LOW-STOCK-ROWS BELOW -
086300*    NOT A COPYBOOK CONSTANT, SO BOTH ARE MAINTAINED BY HAND
086400     PERFORM 250-WRITE-REPORT-BANNER THRU 250-EXIT.
086500
086600     MOVE ZERO TO RPT-INDEX-COUNT.
086700     PERFORM 420-SELECT-LOW-STOCK-ROWS THRU 420-EXIT
086800             VARYING MED-SUB FROM 1 BY 1
086900             UNTIL MED-SUB > MED-TABLE-COUNT.
087000     MOVE "Q" TO RPT-SORT-KEY-TYPE.
087100     PERFORM 150-SORT-INDEX-TABLE THRU 150-EXIT.
087200
087300     MOVE RPT-INDEX-COUNT TO RPT-COUNT-O.
087400     WRITE RPTFILE-REC FROM WS-COUNT-LINE.
087500     WRITE RPTFILE-REC FROM WS-BLANK-LINE.
087600
087700     IF RPT-INDEX-COUNT = ZERO
087800         WRITE RPTFILE-REC FROM WS-NONE-LINE
087900     ELSE
088000         WRITE RPTFILE-REC FROM WS-LOWSTOCK-HDR-LINE
088100         WRITE RPTFILE-REC FROM WS-DASH-LINE
088200         PERFORM 430-WRITE-LOW-STOCK-DETAIL THRU 430-EXIT
088300                 VARYING RPT-SORT-SUB1 FROM 1 BY 1
088400                 UNTIL RPT-SORT-SUB1 > RPT-INDEX-COUNT.
088500 400-EXIT.
088600     EXIT.
088700
088800*    420-SELECT-LOW-STOCK-ROWS - THE "5" CUTOFF IS THE PHARMACY
088900*    REORDER THRESHOLD - NOT CARRIED IN A COPYBOOK SINCE IT IS
089000*    NOT SHARED WITH ANY OTHER PROGRAM
089100 420-SELECT-LOW-STOCK-ROWS.
089200*    CALLED ONCE PER MASTER ROW BY THE 400 VARYING PERFORM
089300     IF MED-T-QTY-ON-HAND(MED-SUB) < 5
089400         ADD 1 TO RPT-INDEX-COUNT
089500         MOVE MED-SUB TO RPT-INDEX(RPT-INDEX-COUNT).
089600 420-EXIT.
089700     EXIT.
089800
089900*    430-WRITE-LOW-STOCK-DETAIL - ONE DETAIL LINE PER SELECTED
090000*    ROW, ASCENDING BY QUANTITY ON HAND
090100 430-WRITE-LOW-STOCK-DETAIL.
090200*    FIELD SOURCE MAP - CODE, NAME, QUANTITY ON HAND AND UNIT
090300*    PRICE, ONE SELECTED ROW PER CALL, ASCENDING BY QUANTITY
090400     MOVE MED-T-CODE(RPT-INDEX(RPT-SORT-SUB1)) TO RPT-LOW-CODE-O.
090500     MOVE MED-T-NAME(RPT-INDEX(RPT-SORT-SUB1)) TO RPT-LOW-NAME-O.
090600     MOVE MED-T-QTY-ON-HAND(RPT-INDEX(RPT-SORT-SUB1))
090700         TO RPT-LOW-STOCK-O.
090800     MOVE MED-T-UNIT-PRICE(RPT-INDEX(RPT-SORT-SUB1))
090900         TO RPT-LOW-PRICE-O.
091000     WRITE RPTFILE-REC FROM WS-LOWSTOCK-DETAIL-LINE.
091100 430-EXIT.
091200     EXIT.
091300
091400****************************************************************
091500* 500-VALUE-BY-SUPPLIER-REPORT - CONTROL-BREAK ACCUMULATION OF
091600* LINE VALUE (MEDCALC) OVER SUPPLIER COMPANY NAME, SORTED
091700* ASCENDING BY NAME SO MATCHING SUPPLIERS ARE ADJACENT.
091800****************************************************************
091900 500-VALUE-BY-SUPPLIER-REPORT.
092000     MOVE "500-VALUE-BY-SUPPLIER-REPORT" TO PARA-NAME.
092100*    REACHED ONLY WHEN RPT-IS-VAL-BY-SUP - SORTS BY SUPPLIER
092200*    COMPANY NAME SO 520'S CONTROL BREAK CAN GROUP EVERY ROW
092300*    FOR THE SAME SUPPLIER TOGETHER
092400*    IMPLEMENTS THE VALUE-BY-SUPPLIER REPORT - EVERY MASTER ROW
092500*    PARTICIPATES, NO SELECTION CRITERION, CONTROL-BROKEN ON
092600*    SUPPLIER COMPANY NAME AFTER THE 150 SORT PUTS MATCHING
092700*    SUPPLIERS ADJACENT TO ONE ANOTHER
092800     MOVE "VALOR TOTAL EM ESTOQUE POR FORNECEDOR"
092900         TO RPT-TITLE-TEXT.
093000     MOVE SPACES TO RPT-CRITERION-TEXT.
093100*    SPACES TO RPT-CRITERION-TEXT SUPPRESSES THE CRITERION LINE
093200*    AT 250-WRITE-REPORT-BANNER - THIS REPORT HAS NONE TO STATE
093300     PERFORM 250-WRITE-REPORT-BANNER THRU 250-EXIT.
093400     WRITE RPTFILE-REC FROM WS-SUPPLIER-HDR-LINE.
093500     WRITE RPTFILE-REC FROM WS-DASH-LINE.
093600
093700     MOVE ZERO TO RPT-INDEX-COUNT.
093800     PERFORM 510-BUILD-FULL-INDEX THRU 510-EXIT
093900             VARYING MED-SUB FROM 1 BY 1
094000             UNTIL MED-SUB > MED-TABLE-COUNT.
094100     MOVE "S" TO RPT-SORT-KEY-TYPE.
094200     PERFORM 150-SORT-INDEX-TABLE THRU 150-EXIT.
094300
094400     MOVE ZERO TO WS-SUP-RUNNING-TOTAL, RPT-TOTAL-VALUE.
094500     MOVE "Y" TO WS-FIRST-SUPPLIER-SW.
094600*    WS-FIRST-SUPPLIER-SW SUPPRESSES THE CONTROL-BREAK FLUSH ON
094700*    THE VERY FIRST ROW, WHICH HAS NO PRIOR SUPPLIER TO FLUSH
094800     PERFORM 520-ACCUM-SUPPLIER-ROW THRU 520-EXIT
094900             VARYING RPT-SORT-SUB1 FROM 1 BY 1
095000             UNTIL RPT-SORT-SUB1 > RPT-INDEX-COUNT.
095100     IF RPT-INDEX-COUNT NOT = ZERO
095200         PERFORM 530-WRITE-SUPPLIER-TOTAL THRU 530-EXIT.
095300
095400     WRITE RPTFILE-REC FROM WS-DASH-LINE.
095500*    THE FINAL 530 CALL ABOVE FLUSHES THE LAST SUPPLIER'S
095600*    RUNNING TOTAL, WHICH THE 520 CONTROL-BREAK TEST NEVER
095700*    TRIGGERS SINCE THERE IS NO ROW AFTER IT TO DIFFER FROM
095800     MOVE RPT-TOTAL-VALUE TO RPT-GRAND-TOTAL-O.
095900     WRITE RPTFILE-REC FROM WS-GRAND-TOTAL-LINE.
096000 500-EXIT.
096100     EXIT.
096200
096300*    510-BUILD-FULL-INDEX - THIS REPORT HAS NO SELECTION
096400*    CRITERION - EVERY MASTER ROW GOES INTO RPT-INDEX
096500 510-BUILD-FULL-INDEX.
096600*    CALLED ONCE PER MASTER ROW BY THE 500 VARYING PERFORM - NO
096700*    SELECTION TEST, EVERY ROW GOES INTO RPT-INDEX UNCONDITIONALLY
096800     ADD 1 TO RPT-INDEX-COUNT.
096900     MOVE MED-SUB TO RPT-INDEX(RPT-INDEX-COUNT).
097000 510-EXIT.
097100     EXIT.
097200
097300*    520-ACCUM-SUPPLIER-ROW - CONTROL BREAK ON SUPPLIER COMPANY
097400*    NAME, DETECTED BY COMPARING EACH ROW AGAINST
097500*    WS-SUP-HOLD-NAME - A CHANGE FLUSHES THE PRIOR SUPPLIER'S
097600*    RUNNING TOTAL BEFORE STARTING THE NEW ONE
097700 520-ACCUM-SUPPLIER-ROW.
097800     IF NOT FIRST-SUPPLIER-ROW
097900     AND MED-T-SUP-COMPANY(RPT-INDEX(RPT-SORT-SUB1)) NOT =
098000         WS-SUP-HOLD-NAME
098100         PERFORM 530-WRITE-SUPPLIER-TOTAL THRU 530-EXIT
098200         MOVE MED-T-SUP-COMPANY(RPT-INDEX(RPT-SORT-SUB1))
098300             TO WS-SUP-HOLD-NAME.
098400
098500     IF FIRST-SUPPLIER-ROW
098600         MOVE MED-T-SUP-COMPANY(RPT-INDEX(RPT-SORT-SUB1))
098700             TO WS-SUP-HOLD-NAME
098800         MOVE "N" TO WS-FIRST-SUPPLIER-SW.
098900
099000     MOVE MED-T-UNIT-PRICE(RPT-INDEX(RPT-SORT-SUB1))
099100         TO MC-CALC-UNIT-PRICE.
099200     MOVE MED-T-QTY-ON-HAND(RPT-INDEX(RPT-SORT-SUB1))
099300         TO MC-CALC-QTY-ON-HAND.
099400     MOVE "L" TO MC-CALC-TYPE-SW.
099500     CALL 'MEDCALC' USING MEDCALC-WORK-AREA, MC-RETURN-CD.
099600     ADD MC-CALC-RESULT TO WS-SUP-RUNNING-TOTAL.
099700     ADD MC-CALC-RESULT TO RPT-TOTAL-VALUE.
099800 520-EXIT.
099900     EXIT.
100000
100100*    530-WRITE-SUPPLIER-TOTAL - PERFORMED BOTH ON EVERY CONTROL
100200*    BREAK AND ONCE MORE AT 500'S END FOR THE LAST SUPPLIER'S
100300*    TOTAL, WHICH WOULD OTHERWISE NEVER FLUSH
100400 530-WRITE-SUPPLIER-TOTAL.
100500     MOVE WS-SUP-HOLD-NAME TO RPT-SUP-NAME-O.
100600     MOVE WS-SUP-RUNNING-TOTAL TO RPT-SUP-VALUE-O.
100700     WRITE RPTFILE-REC FROM WS-SUPPLIER-DETAIL-LINE.
100800     MOVE ZERO TO WS-SUP-RUNNING-TOTAL.
100900 530-EXIT.
101000     EXIT.
101100
101200****************************************************************
101300* 600-CONTROLLED-SPLIT-REPORT - COUNT AND PERCENTAGE OF
101400* CONTROLLED VS NON-CONTROLLED MEDICATIONS.
101500****************************************************************
101600 600-CONTROLLED-SPLIT-REPORT.
101700     MOVE "600-CONTROLLED-SPLIT-REPORT" TO PARA-NAME.
101800*    IMPLEMENTS THE CONTROLLED-SPLIT REPORT - NO 150 SORT AND NO
101900*    RPT-INDEX INVOLVED AT ALL, JUST A STRAIGHT COUNT OF THE TWO
102000*    CATEGORIES AND A ZERO-GUARDED PERCENTAGE OF EACH
102100     MOVE "CONTROLADOS X NAO CONTROLADOS" TO RPT-TITLE-TEXT.
102200     MOVE SPACES TO RPT-CRITERION-TEXT.
102300*    SAME SUPPRESSION AS 500 ABOVE - NO SINGLE SELECTION
102400*    CRITERION FOR A REPORT THAT COVERS EVERY MASTER ROW
102500     PERFORM 250-WRITE-REPORT-BANNER THRU 250-EXIT.
102600     WRITE RPTFILE-REC FROM WS-CTRLSPLIT-HDR-LINE.
102700     WRITE RPTFILE-REC FROM WS-DASH-LINE.
102800
102900     PERFORM 610-COUNT-CONTROLLED-ROW THRU 610-EXIT
103000             VARYING MED-SUB FROM 1 BY 1
103100             UNTIL MED-SUB > MED-TABLE-COUNT.
103200
103300     IF MED-TABLE-COUNT = ZERO
103400         MOVE ZERO TO RPT-PERCENT-CTRL, RPT-PERCENT-NONCTRL
103500     ELSE
103600*    ZERO-GUARD - AN EMPTY MASTER TABLE WOULD OTHERWISE DIVIDE
103700*    BY ZERO ON THE COMPUTE BELOW
103800         COMPUTE RPT-PERCENT-CTRL ROUNDED =
103900             (RPT-CTRL-COUNT * 100) / MED-TABLE-COUNT
104000         COMPUTE RPT-PERCENT-NONCTRL ROUNDED =
104100             (RPT-NONCTRL-COUNT * 100) / MED-TABLE-COUNT.
104200
104300     MOVE "CONTROLADOS" TO RPT-CAT-NAME-O.
104400     MOVE RPT-CTRL-COUNT TO RPT-CAT-COUNT-O.
104500     MOVE RPT-PERCENT-CTRL TO RPT-CAT-PERCENT-O.
104600     WRITE RPTFILE-REC FROM WS-CTRLSPLIT-DETAIL-LINE.
104700
104800     MOVE "NAO CONTROLADOS" TO RPT-CAT-NAME-O.
104900     MOVE RPT-NONCTRL-COUNT TO RPT-CAT-COUNT-O.
105000     MOVE RPT-PERCENT-NONCTRL TO RPT-CAT-PERCENT-O.
105100     WRITE RPTFILE-REC FROM WS-CTRLSPLIT-DETAIL-LINE.
105200
105300     WRITE RPTFILE-REC FROM WS-DASH-LINE.
105400     MOVE "TOTAL" TO RPT-CAT-NAME-O.
105500     MOVE MED-TABLE-COUNT TO RPT-CAT-COUNT-O.
105600     MOVE 100.0 TO RPT-CAT-PERCENT-O.
105700*    THE TOTAL LINE'S PERCENT IS HARD-CODED TO 100.0 RATHER THAN
105800*    COMPUTED - THE CONTROLLED AND NON-CONTROLLED PERCENTAGES
105900*    ABOVE CAN ROUND SO THEIR SUM IS SLIGHTLY OFF 100, BUT THE
106000*    TOTAL LINE ITSELF IS DEFINITIONALLY WHOLE
106100     WRITE RPTFILE-REC FROM WS-CTRLSPLIT-DETAIL-LINE.
106200 600-EXIT.
106300     EXIT.
106400
106500*    610-COUNT-CONTROLLED-ROW - ONE MASTER ROW PER CALL, BUCKETED
106600*    BY THE CONTROLLED-SUBSTANCE FLAG CARRIED IN THE MASTER
106700 610-COUNT-CONTROLLED-ROW.
106800*    CALLED ONCE PER MASTER ROW BY THE 600 VARYING PERFORM -
106900*    "Y" IN MED-T-CONTROLLED IS THE ONLY VALUE BUCKETED AS
107000*    CONTROLLED, ANYTHING ELSE FALLS TO NON-CONTROLLED
107100     IF MED-T-CONTROLLED(MED-SUB) = "Y"
107200         ADD 1 TO RPT-CTRL-COUNT
107300     ELSE
107400         ADD 1 TO RPT-NONCTRL-COUNT.
107500 610-EXIT.
107600     EXIT.
107700
107800****************************************************************
107900* 700-STATISTICS-REPORT - RECORD COUNT, UNITS ON HAND, TOTAL
108000* STOCK VALUE AND AVERAGE UNIT PRICE (MEDCALC AVERAGE-PRICE).
108100****************************************************************
108200 700-STATISTICS-REPORT.
108300     MOVE "700-STATISTICS-REPORT" TO PARA-NAME.
108400*    IMPLEMENTS THE STATISTICS REPORT - RECORD COUNT AND UNIT
108500*    TOTAL ARE STRAIGHT ACCUMULATIONS, STOCK VALUE CALLS MEDCALC
108600*    ONCE PER ROW (LINE-VALUE) AND AVERAGE PRICE CALLS IT ONCE
108700*    MORE AFTER THE LOOP (AVERAGE-PRICE) ON THE ACCUMULATED SUM
108800     MOVE "ESTATISTICAS GERAIS" TO RPT-TITLE-TEXT.
108900     MOVE SPACES TO RPT-CRITERION-TEXT.
109000*    SAME SUPPRESSION AGAIN - THE STATISTICS REPORT HAS NO
109100*    SELECTION CRITERION EITHER, IT SUMMARIZES EVERY ROW
109200     PERFORM 250-WRITE-REPORT-BANNER THRU 250-EXIT.
109300
109400     MOVE ZERO TO RPT-TOTAL-QTY, RPT-TOTAL-VALUE, RPT-PRICE-SUM.
109500     PERFORM 710-ACCUM-STATS-ROW THRU 710-EXIT
109600             VARYING MED-SUB FROM 1 BY 1
109700             UNTIL MED-SUB > MED-TABLE-COUNT.
109800
109900     MOVE RPT-PRICE-SUM TO MC-CALC-PRICE-SUM.
110000     MOVE MED-TABLE-COUNT TO MC-CALC-REC-COUNT.
110100     MOVE "A" TO MC-CALC-TYPE-SW.
110200     CALL 'MEDCALC' USING MEDCALC-WORK-AREA, MC-RETURN-CD.
110300*    AVERAGE-PRICE MEDCALC CALL - RPT-PRICE-SUM WAS BUILT BY THE
110400*    710 LOOP ABOVE AS THE SUM OF EVERY ROW'S UNIT PRICE, NOT ITS
110500*    LINE VALUE - MEDCALC DIVIDES IT BY MC-CALC-REC-COUNT
110600
110700     MOVE MED-TABLE-COUNT TO RPT-STAT-COUNT-O.
110800     WRITE RPTFILE-REC FROM WS-STAT-COUNT-LINE.
110900     MOVE RPT-TOTAL-QTY TO RPT-STAT-QTY-O.
111000     WRITE RPTFILE-REC FROM WS-STAT-QTY-LINE.
111100     MOVE RPT-TOTAL-VALUE TO RPT-STAT-VALUE-O.
111200     WRITE RPTFILE-REC FROM WS-STAT-VALUE-LINE.
111300     MOVE MC-CALC-RESULT TO RPT-STAT-AVGPRICE-O.
111400     WRITE RPTFILE-REC FROM WS-STAT-AVGPRICE-LINE.
111500 700-EXIT.
111600     EXIT.
111700
111800*    710-ACCUM-STATS-ROW - ONE MASTER ROW PER CALL - ADDS ITS
111900*    QUANTITY TO THE RUNNING UNIT TOTAL, ITS PRICE TO THE RUNNING
112000*    PRICE SUM (FOR THE AVERAGE-PRICE MEDCALC CALL AFTER THIS
112100*    PERFORM COMPLETES), AND ITS LINE VALUE TO THE STOCK TOTAL
112200 710-ACCUM-STATS-ROW.
112300*    CALLED ONCE PER MASTER ROW BY THE 700 VARYING PERFORM - THE
112400*    MEDCALC CALL HERE COMPUTES THIS ROW'S LINE VALUE FOR THE
112500*    RUNNING STOCK-VALUE TOTAL, SEPARATE FROM THE AVERAGE-PRICE
112600*    CALL MADE ONCE MORE AFTER THIS PERFORM COMPLETES
112700     ADD MED-T-QTY-ON-HAND(MED-SUB) TO RPT-TOTAL-QTY.
112800     ADD MED-T-UNIT-PRICE(MED-SUB) TO RPT-PRICE-SUM.
112900     MOVE MED-T-UNIT-PRICE(MED-SUB) TO MC-CALC-UNIT-PRICE.
113000     MOVE MED-T-QTY-ON-HAND(MED-SUB) TO MC-CALC-QTY-ON-HAND.
113100     MOVE "L" TO MC-CALC-TYPE-SW.
113200     CALL 'MEDCALC' USING MEDCALC-WORK-AREA, MC-RETURN-CD.
113300     ADD MC-CALC-RESULT TO RPT-TOTAL-VALUE.
113400 710-EXIT.
113500     EXIT.
113600
113700****************************************************************
113800* 700-LOAD-MASTER RENUMBERED TO 720 TO AVOID COLLIDING WITH THE
113900* STATISTICS REPORT PARAGRAPH NUMBER ABOVE - SEE 062293 TGD.
114000****************************************************************
114100 720-LOAD-MASTER.
114200     MOVE "720-LOAD-MASTER" TO PARA-NAME.
114300*    THE FIRST READ IS THE HEADER LINE - AN EMPTY MASTER FILE
114400*    MEANS THIS RUN HAS NOTHING TO REPORT ON, SO IT ABENDS
114500*    RATHER THAN PRODUCING A REPORT OF ALL ZEROES
114600     READ MEDMAST-FILE INTO MEDMAST-REC
114700         AT END
114800         MOVE "*** EMPTY MEDICATION MASTER FILE" TO ABEND-REASON
114900         GO TO 1000-ABEND-RTN
115000     END-READ.
115100*    725-READ-MASTER-LOOP - ONE MASTER FILE READ PER ITERATION,
115200*    SAME BLANK-LINE SKIP AND NUMERIC-FIELD VALIDATION AS MEDMAINT
115300 725-READ-MASTER-LOOP.
115400     READ MEDMAST-FILE INTO MEDMAST-REC
115500         AT END
115600         GO TO 720-EXIT
115700     END-READ.
115800     IF MEDMAST-FILE-REC = SPACES
115900         GO TO 725-READ-MASTER-LOOP.
116000     PERFORM 730-VALIDATE-MASTER-LINE THRU 730-EXIT.
116100     IF VALID-RECORD
116200         PERFORM 740-LOAD-MASTER-ROW THRU 740-EXIT.
116300     GO TO 725-READ-MASTER-LOOP.
116400 720-EXIT.
116500     EXIT.
116600
116700*    730-VALIDATE-MASTER-LINE - A MALFORMED LINE IS LOGGED AND
116800*    SKIPPED RATHER THAN LOADED WITH GARBAGE VALUES THAT WOULD
116900*    THROW OFF EVERY REPORT'S TOTALS
117000 730-VALIDATE-MASTER-LINE.
117100     MOVE "N" TO ERROR-FOUND-SW.
117200*    CALLED ONCE PER MASTER LINE BY 725 BEFORE THE LINE IS
117300*    TRUSTED INTO THE TABLE - MIRRORS MEDMAINT'S OWN 710
117400     IF MED-EXPIRY-DATE NOT NUMERIC
117500     OR MED-QTY-ON-HAND NOT NUMERIC
117600     OR MED-UNIT-PRICE NOT NUMERIC
117700         MOVE "*** MALFORMED MASTER LINE - BAD NUMERIC FIELD" TO
117800             ERR-MSG
117900         MOVE MED-CODE TO ERR-CODE-OR-LINE
118000         MOVE "Y" TO ERROR-FOUND-SW
118100         ADD +1 TO RECORDS-IN-ERROR
118200         PERFORM 980-WRITE-ERROR-MSG THRU 980-EXIT.
118300 730-EXIT.
118400     EXIT.
118500
118600*    740-LOAD-MASTER-ROW - UNPACKS ONE 280-BYTE MASTER LINE INTO
118700*    THE NEXT MED-TABLE-ROW - THIS PROGRAM ONLY READS THE
118800*    MASTER, IT NEVER REWRITES IT
118900 740-LOAD-MASTER-ROW.
119000     ADD +1 TO MED-TABLE-COUNT.
119100*    FIELD SOURCE MAP - EVERY MED- FIELD OF THE 280-BYTE MASTER
119200*    LINE UNPACKS INTO THE LIKE-NAMED MED-T- FIELD OF THE NEXT
119300*    TABLE ROW, MEDICATION FIELDS FIRST, SUPPLIER FIELDS AFTER
119400     ADD +1 TO RECORDS-LOADED.
119500     MOVE MED-CODE          TO MED-T-CODE(MED-TABLE-COUNT).
119600     MOVE MED-NAME          TO MED-T-NAME(MED-TABLE-COUNT).
119700     MOVE MED-DESCRIPTION   TO
119800         MED-T-DESCRIPTION(MED-TABLE-COUNT).
119900     MOVE MED-ACTIVE-INGRED TO
120000         MED-T-ACTIVE-INGRED(MED-TABLE-COUNT).
120100     MOVE MED-EXPIRY-DATE   TO
120200         MED-T-EXPIRY-DATE(MED-TABLE-COUNT).
120300     MOVE MED-QTY-ON-HAND   TO
120400         MED-T-QTY-ON-HAND(MED-TABLE-COUNT).
120500     MOVE MED-UNIT-PRICE    TO
120600         MED-T-UNIT-PRICE(MED-TABLE-COUNT).
120700     MOVE MED-CONTROLLED    TO
120800         MED-T-CONTROLLED(MED-TABLE-COUNT).
120900     MOVE SUP-CNPJ          TO MED-T-SUP-CNPJ(MED-TABLE-COUNT).
121000     MOVE SUP-COMPANY-NAME  TO
121100         MED-T-SUP-COMPANY(MED-TABLE-COUNT).
121200     MOVE SUP-PHONE         TO MED-T-SUP-PHONE(MED-TABLE-COUNT).
121300     MOVE SUP-EMAIL         TO MED-T-SUP-EMAIL(MED-TABLE-COUNT).
121400     MOVE SUP-CITY          TO MED-T-SUP-CITY(MED-TABLE-COUNT).
121500     MOVE SUP-STATE         TO MED-T-SUP-STATE(MED-TABLE-COUNT).
121600 740-EXIT.
121700     EXIT.
121800
121900*    800-OPEN-FILES - OPENS THE FOUR FILES USED BY THIS RUN -
122000*    RPTFILE IS THE ONE REPORT PRODUCED THIS RUN, NAMED BY THE
122100*    RPTCTL CARD READ AT 950
122200 800-OPEN-FILES.
122300     MOVE "800-OPEN-FILES" TO PARA-NAME.
122400*    CALLED ONCE BY 000-HOUSEKEEPING, BEFORE THE REPORT CARD IS
122500*    READ OR THE MASTER IS LOADED
122600     OPEN INPUT MEDMAST-FILE.
122700     OPEN INPUT RPTCTL.
122800     OPEN OUTPUT RPTFILE, ERRLOG, SYSOUT.
122900 800-EXIT.
123000     EXIT.
123100
123200*    850-CLOSE-FILES - CLOSES THE FOUR FILES USED BY THIS RUN,
123300*    NORMAL END OF JOB OR ABEND PATH ALIKE
123400 850-CLOSE-FILES.
123500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
123600*    CALLED BY BOTH 999-CLEANUP (NORMAL END) AND 1000-ABEND-RTN
123700*    (ABEND PATH) - CLOSE OF AN ALREADY-CLOSED FILE IS HARMLESS
123800     CLOSE MEDMAST-FILE, RPTCTL, RPTFILE, ERRLOG, SYSOUT.
123900 850-EXIT.
124000     EXIT.
124100
124200*    950-READ-REPORT-CARD - RPTCTL CARRIES ONE CARD NAMING THE
124300*    REPORT THIS RUN IS TO PRODUCE.  A MISSING CARD OR A CODE NOT
124400*    IN THE RPT-REQUEST-VALID LIST BOTH ABEND THE RUN - THERE IS
124500*    NO "DEFAULT" REPORT
124600 950-READ-REPORT-CARD.
124700     MOVE "950-READ-REPORT-CARD" TO PARA-NAME.
124800*    CALLED ONCE BY 000-HOUSEKEEPING, IMMEDIATELY AFTER FILES
124900*    ARE OPENED AND BEFORE THE MASTER IS LOADED - SEE THE NOTE
125000*    AT 000-HOUSEKEEPING ON WHY THE ORDER MATTERS
125100     READ RPTCTL INTO WS-REPORT-REQUEST
125200         AT END
125300         MOVE "*** MISSING RPTCTL REPORT REQUEST CARD" TO
125400             ABEND-REASON
125500         GO TO 1000-ABEND-RTN
125600     END-READ.
125700     IF NOT RPT-REQUEST-VALID
125800         MOVE "*** INVALID REPORT REQUEST CODE ON RPTCTL" TO
125900             ABEND-REASON
126000         MOVE RPT-REQUEST-CODE TO EXPECTED-VAL
126100         GO TO 1000-ABEND-RTN.
126200 950-EXIT.
126300     EXIT.
126400
126500*    980-WRITE-ERROR-MSG - LOGS ONE MALFORMED MASTER LINE - THE
126600*    MESSAGE AND OFFENDING CODE ARE SET BY THE CALLING PARAGRAPH
126700*    BEFORE THIS ONE IS PERFORMED
126800 980-WRITE-ERROR-MSG.
126900     WRITE ERRLOG-REC.
127000*    CALLED BY 730-VALIDATE-MASTER-LINE ONLY - THIS PROGRAM
127100*    REJECTS MALFORMED MASTER LINES BUT HAS NO TRANSACTIONS OF
127200*    ITS OWN TO REJECT, UNLIKE MEDMAINT'S SAME-NAMED PARAGRAPH
127300 980-EXIT.
127400     EXIT.
127500
127600*    999-CLEANUP - CLOSES EVERYTHING AND DISPLAYS THE MASTER-LOAD
127700*    TOTALS AT END OF JOB - THIS PROGRAM HAS NO TRANSACTION
127800*    COUNTS OF ITS OWN, IT ONLY READS AND REPORTS
127900 999-CLEANUP.
128000     MOVE "999-CLEANUP" TO PARA-NAME.
128100*    CALLED ONCE BY THE MAINLINE, AFTER 200-SELECT-REPORT HAS
128200*    WRITTEN THE ONE REQUESTED REPORT TO RPTFILE IN FULL
128300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
128400     DISPLAY "** MEDICATIONS LOADED **".
128500     DISPLAY RECORDS-LOADED.
128600     DISPLAY "** MASTER LINES IN ERROR **".
128700     DISPLAY RECORDS-IN-ERROR.
128800     DISPLAY "******** NORMAL END OF JOB MEDRPT ********".
128900 999-EXIT.
129000     EXIT.
129100
129200*    052207 JLH - OPS REQUEST 8814 - RAW-BYTE REDEFINES ON THE
129300*    COUNTERS AND A FORCED ZERO-DIVIDE SO THE DUMP SHOWS SOMETHING
129400*    USEFUL, SAME SHOP CONVENTION AS MEDMAINT'S ABEND PATH
129500 1000-ABEND-RTN.
129600     WRITE SYSOUT-REC FROM MEDABND-REC.
129700*    REACHED FROM TWO PLACES - 720-LOAD-MASTER (EMPTY MASTER
129800*    FILE) AND 950-READ-REPORT-CARD (MISSING OR INVALID RPTCTL
129900*    CARD) - THIS PROGRAM HAS NO TABLE-FULL ABEND OF ITS OWN
130000*    SINCE IT NEVER ADDS A ROW, IT ONLY READS THE MASTER
130100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
130200     DISPLAY "*** ABNORMAL END OF JOB - MEDRPT ***"
130300         UPON CONSOLE.
130400     DIVIDE ZERO BY ZERO GIVING STR-LTH.
