000100*****************************************************************
000200* MEDTRAN - MAINTENANCE TRANSACTION RECORD LAYOUT                *
000300* PHARMACY MEDICATION MASTER-FILE MAINTENANCE AND REPORTING      *
000400*****************************************************************
000500* 071588 JRS  ORIGINAL COPYBOOK - TRANSACTION FIELD BREAKOUT
000600* 031192 TGD  ADDED SUPPLIER BLOCK PER PURCHASING REQUEST 4471
000700* 091498 AK   Y2K - EXPIRY DATE WIDENED TO 9(8) CCYYMMDD
000800*****************************************************************
000900*    052203 JLH - STANDALONE RECORD-LENGTH CONSTANT, SAME SHOP
001000*    HABIT AS THE MEDMAST COPYBOOK - TRN-ACTION (1) PLUS TRN-DATA
001100*    (269) PLUS THE TRAILING FILLER (10) ADD UP TO THIS FIGURE
001200 77  MEDTRAN-REC-LENGTH            PIC 9(04) COMP VALUE 280.
001300
001400 01  MEDTRAN-REC.
001500     05  TRN-ACTION                 PIC X(01).
001600         88  TRN-IS-ADD             VALUE "A".
001700         88  TRN-IS-UPDATE          VALUE "U".
001800         88  TRN-IS-DELETE          VALUE "D".
001900         88  TRN-IS-INQUIRE         VALUE "I".
002000         88  TRN-ACTION-VALID       VALUE "A" "U" "D" "I".
002100     05  TRN-DATA.
002200         10  TRN-MED-CODE               PIC X(07).
002300         10  TRN-MED-NAME               PIC X(30).
002400         10  TRN-MED-DESCRIPTION        PIC X(40).
002500         10  TRN-MED-ACTIVE-INGRED      PIC X(30).
002600         10  TRN-MED-EXPIRY-DATE        PIC 9(08).
002700         10  TRN-MED-EXPIRY-DATE-X REDEFINES
002800                 TRN-MED-EXPIRY-DATE.
002900             15  TRN-EXP-CCYY           PIC 9(04).
003000             15  TRN-EXP-MM             PIC 9(02).
003100             15  TRN-EXP-DD             PIC 9(02).
003200         10  TRN-MED-QTY-ON-HAND        PIC 9(07).
003300         10  TRN-MED-UNIT-PRICE         PIC 9(07)V99.
003400         10  TRN-MED-UNIT-PRICE-X REDEFINES
003500                 TRN-MED-UNIT-PRICE     PIC X(09).
003600         10  TRN-MED-CONTROLLED         PIC X(01).
003700             88  TRN-MED-IS-CONTROLLED  VALUE "Y".
003800         10  TRN-SUP-CNPJ               PIC X(14).
003900         10  TRN-SUP-COMPANY-NAME       PIC X(40).
004000         10  TRN-SUP-PHONE              PIC X(11).
004100         10  TRN-SUP-EMAIL              PIC X(40).
004200         10  TRN-SUP-CITY               PIC X(30).
004300         10  TRN-SUP-STATE              PIC X(02).
004400     05  TRN-DATA-X REDEFINES TRN-DATA  PIC X(269).
004500     05  FILLER                     PIC X(10).
