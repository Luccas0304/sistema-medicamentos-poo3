000100*****************************************************************
000200* MEDMAST - MEDICATION MASTER RECORD LAYOUT                     *
000300* PHARMACY MEDICATION MASTER-FILE MAINTENANCE AND REPORTING     *
000400*****************************************************************
000500* 071588 JRS  ORIGINAL COPYBOOK - MASTER FILE FIELD BREAKOUT
000600* 031192 TGD  ADDED SUPPLIER BLOCK PER PURCHASING REQUEST 4471
000700* 091498 AK   Y2K - EXPIRY DATE WIDENED TO 9(8) CCYYMMDD
000800* 052203 JLH  ADDED CNPJ DIGIT TABLE REDEFINE FOR EDIT PGM
000900*****************************************************************
001000*    052203 JLH - STANDALONE RECORD-LENGTH CONSTANT, SHOP HABIT -
001100*    LETS A CALLING PROGRAM'S ABEND CHECK PROVE THE FD RECORD
001200*    CONTAINS CLAUSE STILL MATCHES THIS LAYOUT WITHOUT COUNTING
001300*    BYTES BY HAND EVERY TIME THE LAYOUT CHANGES
001400 77  MEDMAST-REC-LENGTH            PIC 9(04) COMP VALUE 280.
001500
001600 01  MEDMAST-REC.
001700     05  MED-CODE                   PIC X(07).
001800     05  MED-NAME                   PIC X(30).
001900     05  MED-DESCRIPTION            PIC X(40).
002000     05  MED-ACTIVE-INGRED          PIC X(30).
002100     05  MED-EXPIRY-DATE            PIC 9(08).
002200     05  MED-EXPIRY-DATE-X REDEFINES MED-EXPIRY-DATE.
002300         10  MED-EXP-CCYY           PIC 9(04).
002400         10  MED-EXP-MM             PIC 9(02).
002500         10  MED-EXP-DD             PIC 9(02).
002600     05  MED-QTY-ON-HAND            PIC 9(07).
002700     05  MED-UNIT-PRICE             PIC 9(07)V99.
002800     05  MED-UNIT-PRICE-X REDEFINES MED-UNIT-PRICE
002900                                     PIC X(09).
003000     05  MED-CONTROLLED             PIC X(01).
003100         88  MED-IS-CONTROLLED      VALUE "Y".
003200         88  MED-NOT-CONTROLLED     VALUE "N".
003300     05  SUP-CNPJ                   PIC X(14).
003400     05  SUP-CNPJ-DIGITS REDEFINES SUP-CNPJ.
003500         10  SUP-CNPJ-DIGIT         PIC 9(01) OCCURS 14 TIMES.
003600     05  SUP-COMPANY-NAME           PIC X(40).
003700     05  SUP-PHONE                  PIC X(11).
003800     05  SUP-EMAIL                  PIC X(40).
003900     05  SUP-CITY                   PIC X(30).
004000     05  SUP-STATE                  PIC X(02).
004100     05  FILLER                     PIC X(11).
