000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  MEDCALC.
000400 AUTHOR. T DUNCAN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/88.
000700 DATE-COMPILED. 04/02/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900*****************************************************************
001000*REMARKS.
001100*
001200*          COMMON MONEY-ARITHMETIC ROUTINE FOR THE MEDICATION
001300*          REPORTS PROGRAM.  GIVEN A CALC-TYPE SWITCH, COMPUTES
001400*          EITHER A LINE VALUE (UNIT PRICE TIMES QUANTITY ON
001500*          HAND, FOR THE VALUE-BY-SUPPLIER REPORT) OR AN AVERAGE
001600*          UNIT PRICE (SUM OF PRICES OVER RECORD COUNT, ROUNDED
001700*          HALF-UP, FOR THE STATISTICS REPORT).
001800*
001900*****************************************************************
002000* 040288 TD   ORIGINAL PROGRAM - ADAPTED FROM SHOP'S COMMON
002100*             TYPE-SWITCH ARITHMETIC SUBROUTINE PATTERN
002200* 071593 TGD  ADDED AVERAGE-PRICE CALC TYPE FOR STATISTICS RPT
002300* 091498 AK   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, N/C
002400* 030105 JLH  ZERO-RECORD-COUNT GUARD ADDED PER HELP DESK
002500*             TICKET 6602 - AVG PRICE ABENDED ON EMPTY MASTER
002600*****************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-390.
003000 OBJECT-COMPUTER. IBM-390.
003100 SPECIAL-NAMES.
003200     C01 IS NEXT-PAGE.
003300 INPUT-OUTPUT SECTION.
003400
003500 DATA DIVISION.
003600 FILE SECTION.
003700
003800*    THIS PROGRAM HAS NO FILES OF ITS OWN - IT IS A CALLED
003900*    SUBROUTINE, GIVEN ITS WORK AREA BY THE CALLING REPORT
004000*    PROGRAM VIA THE LINKAGE SECTION BELOW.
004100 WORKING-STORAGE SECTION.
004200*    052207 JLH - CALL COUNTER FOR ABEND DUMP DISPLAYS, SAME
004300*    SHOP HABIT AS THE OTHER CALLED UTILITY ROUTINES.
004400 77  WS-CALL-COUNT                PIC S9(4) COMP VALUE ZERO.
004500
004600*    TEMP-AMT IS NOT CURRENTLY REFERENCED IN THE ARITHMETIC BUT
004700*    IS KEPT AVAILABLE FOR ABEND-DUMP DISPLAYS PER SHOP HABIT.
004800 01  MISC-FIELDS.
004900     05  TEMP-AMT                 PIC S9(9)V99 COMP-3.
005000     05  TEMP-AMT-X REDEFINES TEMP-AMT
005100                                  PIC X(06).
005200     05  FILLER                   PIC X(01) VALUE SPACE.
005300
005400*    LAYOUT BELOW MUST STAY FIELD-FOR-FIELD IDENTICAL TO EVERY
005500*    CALLING PROGRAM'S OWN COPY OF THIS WORK AREA - SEE THE
005600*    MEDCALC-WORK-AREA GROUP IN MEDRPT FOR THE CALLER'S SIDE.
005700 LINKAGE SECTION.
005800 01  CALC-MED-REC.
005900*        CALC-TYPE-SW TELLS THIS PROGRAM WHICH OF THE TWO
006000*        CALCULATIONS BELOW TO RUN.
006100     05  CALC-TYPE-SW             PIC X(01).
006200         88  LINE-VALUE           VALUE "L".
006300         88  AVERAGE-PRICE        VALUE "A".
006400     05  CALC-UNIT-PRICE          PIC 9(07)V99 COMP-3.
006500     05  CALC-UNIT-PRICE-X REDEFINES CALC-UNIT-PRICE
006600                                  PIC X(06).
006700     05  CALC-QTY-ON-HAND         PIC 9(07) COMP.
006800     05  CALC-PRICE-SUM           PIC 9(09)V99 COMP-3.
006900     05  CALC-REC-COUNT           PIC 9(07) COMP.
007000     05  CALC-RESULT              PIC 9(09)V99 COMP-3.
007100     05  CALC-RESULT-X REDEFINES CALC-RESULT
007200                                  PIC X(06).
007300     05  FILLER                   PIC X(01) VALUE SPACE.
007400
007500*    RETURN-CD IS A SEPARATE TOP-LEVEL LINKAGE ITEM, NOT PART OF
007600*    CALC-MED-REC, SINCE THE CALLER PASSES IT AS ITS OWN
007700*    STANDALONE PARAMETER.
007800 01  RETURN-CD                    PIC 9(04) COMP.
007900
008000****************************************************************
008100* MAINLINE - DISPATCHES ON CALC-TYPE-SW, THEN RETURNS A ZERO
008200* RETURN-CD - THIS ROUTINE HAS NO FAILURE PATH OF ITS OWN.
008300****************************************************************
008400 PROCEDURE DIVISION USING CALC-MED-REC, RETURN-CD.
008500     ADD +1 TO WS-CALL-COUNT.
008600     IF LINE-VALUE
008700         PERFORM 100-CALC-LINE-VALUE
008800     ELSE IF AVERAGE-PRICE
008900         PERFORM 200-CALC-AVERAGE-PRICE.
009000
009100     MOVE ZERO TO RETURN-CD.
009200     GOBACK.
009300
009400****************************************************************
009500* 100-CALC-LINE-VALUE - UNIT PRICE TIMES QUANTITY ON HAND,
009600* ROUNDED HALF-UP, FOR ONE MEDICATION MASTER ROW.  USED BY THE
009700* VALUE-BY-SUPPLIER REPORT'S RUNNING TOTAL.
009800****************************************************************
009900 100-CALC-LINE-VALUE.
010000     COMPUTE CALC-RESULT ROUNDED =
010100             CALC-UNIT-PRICE * CALC-QTY-ON-HAND.
010200
010300****************************************************************
010400* 200-CALC-AVERAGE-PRICE - SUM OF UNIT PRICES OVER RECORD COUNT,
010500* ROUNDED HALF-UP, FOR THE STATISTICS REPORT.
010600****************************************************************
010700 200-CALC-AVERAGE-PRICE.
010800*    030105 JLH - GUARD AGAINST DIVIDE-BY-ZERO ON EMPTY MASTER -
010900*    HELP DESK TICKET 6602
011000     IF CALC-REC-COUNT = ZERO
011100         MOVE ZERO TO CALC-RESULT
011200     ELSE
011300         COMPUTE CALC-RESULT ROUNDED =
011400                 CALC-PRICE-SUM / CALC-REC-COUNT.
