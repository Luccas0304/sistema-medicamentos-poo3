000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MEDMAINT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 02/15/88.
000600 DATE-COMPILED. 02/15/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900****************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM MAINTAINS THE PHARMACY MEDICATION
001300*          MASTER FILE.  IT LOADS THE MASTER, THEN APPLIES
001400*          MAINTENANCE TRANSACTIONS (ADD/UPDATE/DELETE/INQUIRE)
001500*          FROM THE DAILY TRANSACTION FILE PRODUCED BY THE
001600*          PHARMACY DATA-ENTRY SCREENS, EDITING EACH TRANSACTION
001700*          AGAINST THE MEDICATION AND SUPPLIER FIELD RULES.
001800*
001900*          GOOD TRANSACTIONS ARE APPLIED TO AN IN-STORAGE COPY
002000*          OF THE MASTER TABLE AND THE MASTER FILE IS REWRITTEN
002100*          IN FULL AT END OF RUN.  REJECTED TRANSACTIONS AND
002200*          MALFORMED MASTER LINES ARE LOGGED TO THE ERROR FILE.
002300*
002400*          FOUR TRANSACTION ACTIONS, ONE PARAGRAPH GROUP EACH -
002500*          ADD (410), UPDATE (420), DELETE (430), INQUIRE (440).
002600*          ADD AND UPDATE BOTH RUN THE FULL FIELD-EDIT GROUP
002700*          (300/310/350) FIRST.  DELETE AND INQUIRE ONLY NEED
002800*          A NON-BLANK CODE - SEE 300-EDIT-TRANSACTION.
002900*
003000****************************************************************
003100
003200*INPUT FILE              -   MEDMAST  (LOAD)
003300*INPUT FILE              -   TRANFILE
003400*OUTPUT FILE             -   MEDMAST  (SAVE)
003500*OUTPUT ERROR FILE       -   ERRLOG
003600*DUMP FILE               -   SYSOUT
003700
003800****************************************************************
003900* 021588 JS   ORIGINAL PROGRAM
004000* 031192 TGD  ADDED SUPPLIER FIELD EDITS PER PURCHASING REQUEST
004100*             4471 - CNPJ, PHONE, EMAIL, CITY, STATE
004200* 052692 TGD  ADDED DUPLICATE-CODE CHECK ON ADD TRANSACTIONS
004300* 091498 AK   Y2K - CONVERTED HOUSEKEEPING FROM 6-DIGIT
004400*             ACCEPT-FROM-DATE TO 8-DIGIT CCYYMMDD FORM FOR
004500*             THE EXPIRY-DATE COMPARE IN 310-EDIT-MEDICATION
004600* 101498 AK   Y2K - WIDENED MED-EXPIRY-DATE TO 9(8) IN COPYBOOK,
004700*             SEE MEDMAST/MEDTRAN CHANGE LOGS
004800* 041502 JLH  ADDED CASE-INSENSITIVE FIND FOR INQUIRE PER HELP
004900*             DESK TICKET 5820 - COUNTER STAFF ENTERING LOWER
005000*             CASE CODES ON LOOKUP SCREENS
005100* 052203 JLH  ADDED CNPJ CHECK-DIGIT CALL TO MEDCNPJ, REPLACING
005200*             THE OLD EYEBALL-ONLY CNPJ EDIT
005300* 081505 TD   UPPERCASE-CONVERT MEDICATION CODE BEFORE EDITS,
005400*             PER PHARMACY MANAGER REQUEST - DATA ENTRY DOES
005500*             NOT CONSISTENTLY SHIFT CASE ON THE SCREEN
005600* 030608 JLH  RAISED MED-MAX-ROWS FROM 1000 TO 2000 - TABLE
005700*             SIZE COMPLAINTS FROM MAIN CAMPUS PHARMACY
005800****************************************************************
005900* 071710 JLH  ADDED THE FIELD-CROSS-REFERENCE AND CALLED-BY
006000*             COMMENTS THROUGH WORKING-STORAGE AND THE PROCEDURE
006100*             DIVISION BELOW, AFTER A NEW PROGRAMMER ON THE
006200*             PHARMACY ACCOUNT LOST TIME WORKING OUT WHICH
006300*             PARAGRAPHS FED WHICH TABLE FIELDS
006400****************************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-390.
006800 OBJECT-COMPUTER. IBM-390.
006900*    SAME TARGET AS MEDRPT AND THE THREE CALLED SUBPROGRAMS -
007000*    ALL FIVE PROGRAMS IN THIS SUITE COMPILE AND RUN TOGETHER
007100 SPECIAL-NAMES.
007200     C01 IS NEXT-PAGE.
007300*    C01 CARRIED FORWARD FROM THE SHOP'S STANDARD JOB-STEP
007400*    PATTERN - NOT ACTUALLY USED, NONE OF THIS PROGRAM'S THREE
007500*    FILES IS A PRINTER FILE WITH FORMS CONTROL
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT SYSOUT
007900         ASSIGN TO UT-S-SYSOUT
008000         ORGANIZATION IS SEQUENTIAL.
008100*    UT-S-SYSOUT PER SHOP CONVENTION FOR A DUMP-ONLY UTILITY
008200*    OUTPUT - WRITTEN ONLY ON THE ABEND PATH AT 1000-ABEND-RTN
008300
008400     SELECT MEDMAST-FILE
008500         ASSIGN TO MEDMAST
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS MEDMAST-STATUS.
008800*    OPENED INPUT AT 800-OPEN-FILES, CLOSED AND RE-OPENED OUTPUT
008900*    AT 900-SAVE-MASTER - THE ONLY FILE THIS PROGRAM BOTH READS
009000*    AND REWRITES IN THE SAME RUN
009100
009200     SELECT TRANFILE
009300         ASSIGN TO TRANFILE
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS IS TRANFILE-STATUS.
009600*    ONE MAINTENANCE TRANSACTION PER LINE, PRODUCED BY THE
009700*    PHARMACY DATA-ENTRY SCREENS - SEE THE MEDTRAN COPYBOOK
009800
009900     SELECT ERRLOG
010000         ASSIGN TO ERRLOG
010100         ORGANIZATION IS LINE SEQUENTIAL
010200         FILE STATUS IS ERRLOG-STATUS.
010300*    SHARED BY TWO KINDS OF REJECT - A FAILED TRANSACTION EDIT
010400*    AT 980-WRITE-ERROR-MSG, AND A MALFORMED MASTER LINE FOUND
010500*    WHILE LOADING AT 710-VALIDATE-MASTER-LINE
010600
010700 DATA DIVISION.
010800 FILE SECTION.
010900**** DUMP OUTPUT ONLY - WRITTEN ONCE, FROM MEDABND-REC, ON THE
011000**** ABEND PATH AT 1000-ABEND-RTN
011100 FD  SYSOUT
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 130 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS SYSOUT-REC.
011700 01  SYSOUT-REC                   PIC X(130).
011800
011900**** MEDICATION MASTER - FIXED 280-BYTE LINE-SEQUENTIAL FILE
012000**** HEADER LINE FIRST, THEN ONE 280-BYTE RECORD PER MEDICATION
012100 FD  MEDMAST-FILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 280 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS MEDMAST-FILE-REC.
012700 01  MEDMAST-FILE-REC             PIC X(280).
012800*    MEDMAST-REC BELOW (FROM THE MEDMAST COPYBOOK) IS WHAT EVERY
012900*    READ AND WRITE AGAINST THIS FD ACTUALLY MOVES INTO OR OUT
013000*    OF - MEDMAST-FILE-REC ITSELF IS NEVER REFERENCED DIRECTLY
013100
013200**** ONE MAINTENANCE TRANSACTION PER LINE, PROCESSED IN
013300**** FILE ORDER
013400 FD  TRANFILE
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 280 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS TRANFILE-REC.
014000 01  TRANFILE-REC                 PIC X(280).
014100*    MEDTRAN-REC IS WHERE EACH TRANSACTION IS ACTUALLY READ INTO
014200*    - SEE 950-READ-TRANFILE
014300
014400 FD  ERRLOG
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 130 CHARACTERS
014800     BLOCK CONTAINS 0 RECORDS
014900     DATA RECORD IS ERRLOG-REC.
015000**** ONE LINE PER REJECTED TRANSACTION OR MALFORMED MASTER LINE
015100 01  ERRLOG-REC.
015200     05  ERR-MSG                  PIC X(70).
015300     05  ERR-CODE-OR-LINE         PIC X(60).
015400
015500 WORKING-STORAGE SECTION.
015600*    ONE 2-BYTE STATUS PER FILE, PLUS ITS 88-LEVELS - CHECKED
015700*    ONLY WHERE THE PROCEDURE DIVISION ACTUALLY NEEDS TO KNOW
015800*    WHETHER A READ HIT END OF FILE
015900 01  FILE-STATUS-CODES.
016000     05  MEDMAST-STATUS           PIC X(02).
016100         88  MEDMAST-OK           VALUE "00".
016200         88  MEDMAST-EOF          VALUE "10".
016300     05  TRANFILE-STATUS          PIC X(02).
016400         88  TRANFILE-OK          VALUE "00".
016500         88  TRANFILE-EOF         VALUE "10".
016600     05  ERRLOG-STATUS            PIC X(02).
016700         88  ERRLOG-OK            VALUE "00".
016800     05  FILLER                   PIC X(02) VALUE SPACES.
016900
017000 COPY MEDMAST.
017100
017200 COPY MEDTRAN.
017300
017400**** IN-STORAGE COPY OF THE MEDICATION MASTER, LOADED AT START
017500**** OF RUN AND REWRITTEN TO MEDMAST-FILE AT END OF RUN
017600*    030608 JLH - MED-MAX-ROWS RAISED FROM 1000 TO 2000 AFTER
017700*    MAIN CAMPUS PHARMACY COMPLAINED THE OLD LIMIT WAS TOO SMALL
017800 01  MED-TABLE-CONTROL.
017900     05  MED-TABLE-COUNT          PIC 9(04) COMP VALUE ZERO.
018000*    CHECKED AGAINST MED-MAX-ROWS ONLY AT 410-APPLY-ADD - THE
018100*    700 LOAD PATH HAS NO SUCH CHECK SINCE THE MASTER FILE IS
018200*    TRUSTED NOT TO EXCEED THE TABLE SIZE IT WAS SAVED UNDER
018300     05  MED-MAX-ROWS             PIC 9(04) COMP VALUE 2000.
018400     05  MED-SUB                  PIC 9(04) COMP.
018500     05  MED-FOUND-SUB            PIC 9(04) COMP.
018600*    SET BY 450/460'S SEARCH - VALID ONLY WHEN MED-FOUND-SW IS
018700*    "Y", USED BY 420-APPLY-UPDATE AND 440-APPLY-INQUIRE TO
018800*    ADDRESS THE MATCHING ROW
018900     05  MED-FOUND-SW             PIC X(01) VALUE "N".
019000         88  MED-WAS-FOUND        VALUE "Y".
019100         88  MED-NOT-FOUND        VALUE "N".
019200     05  MED-REMOVED-COUNT        PIC 9(04) COMP VALUE ZERO.
019300*    COUNTS ROWS ACTUALLY REMOVED BY 430-APPLY-DELETE THIS
019400*    TRANSACTION - ZERO AT THE END MEANS THE CODE WAS NOT FOUND
019500     05  FILLER                   PIC X(01) VALUE SPACE.
019600
019700 01  MED-TABLE.
019800     05  MED-TABLE-ROW OCCURS 2000 TIMES
019900                        INDEXED BY MED-IDX.
020000         10  MED-T-CODE           PIC X(07).
020100         10  MED-T-NAME           PIC X(30).
020200         10  MED-T-DESCRIPTION    PIC X(40).
020300         10  MED-T-ACTIVE-INGRED  PIC X(30).
020400         10  MED-T-EXPIRY-DATE    PIC 9(08).
020500         10  MED-T-QTY-ON-HAND    PIC 9(07).
020600         10  MED-T-UNIT-PRICE     PIC 9(07)V99.
020700         10  MED-T-CONTROLLED     PIC X(01).
020800         10  MED-T-SUP-CNPJ       PIC X(14).
020900         10  MED-T-SUP-COMPANY    PIC X(40).
021000         10  MED-T-SUP-PHONE      PIC X(11).
021100         10  MED-T-SUP-EMAIL      PIC X(40).
021200         10  MED-T-SUP-CITY       PIC X(30).
021300         10  MED-T-SUP-STATE      PIC X(02).
021400         10  FILLER               PIC X(01).
021500
021600*    EVERY MED-T- FIELD ABOVE MIRRORS A LIKE-NAMED FIELD IN THE
021700*    MEDMAST COPYBOOK (LOADED BY 720) OR THE MEDTRAN COPYBOOK
021800*    (LOADED BY 410/420), MEDICATION FIELDS FIRST, SUPPLIER
021900*    FIELDS AFTER - THE TRAILING FILLER HOLDS NO DATA, IT IS
022000*    PURE PADDING LEFT OVER FROM AN EARLIER LAYOUT
022100
022200*    THE HEADER LINE IS WRITTEN FIRST BY 900-SAVE-MASTER AND
022300*    SKIPPED BY THE FIRST READ IN 700-LOAD-MASTER - IT CARRIES
022400*    NO DATA OF ITS OWN, ONLY THE WARNING TEXT BELOW
022500 01  WS-HEADER-LINE.
022600     05  FILLER                   PIC X(40) VALUE
022700         "MEDICATION MASTER FILE - DO NOT EDIT ***".
022800     05  FILLER                   PIC X(240) VALUE SPACES.
022900*    40 + 240 = 280, MATCHING MEDMAST-FILE-REC'S WIDTH - THE
023000*    WARNING TEXT IS A COURTESY TO ANYONE WHO OPENS THE FILE IN
023100*    A TEXT EDITOR, NOT AN ENFORCED PROTECTION
023200
023300*    STANDALONE WORK SCALARS - SHOP STYLE, NOT PART OF ANY
023400*    GROUPED WORKING-STORAGE ITEM.
023500 77  WORK-SUB                     PIC 9(04) COMP.
023600 77  STR-LTH                      PIC 9(04) COMP VALUE ZERO.
023700 77  RETURN-CD                    PIC S9(04) COMP VALUE ZERO.
023800*    WORK-SUB DRIVES 436'S GAP-CLOSE SHIFT AND 360'S REPEATED-
023900*    DIGIT CHECK - STR-LTH AND RETURN-CD ARE SHOP-STANDARD
024000*    SCRATCH NAMES, CARRIED HERE BUT NOT ACTUALLY SET BY THIS
024100*    PROGRAM'S CURRENT LOGIC
024200 77  MORE-TABLE-ROWS-SW           PIC X(01).
024300     88  NO-MORE-TABLE-ROWS    VALUE "N".
024400*    SHARED EARLY-EXIT FLAG FOR FOUR DIFFERENT VARYING PERFORMS
024500*    - 315, 357, 360'S 365 CALL, AND 430'S 435 CALL - ONLY ONE
024600*    IS EVER ACTIVE AT A TIME, SO ONE FLAG SERVES ALL FOUR
024700
024800*    ZEROED AT 000-HOUSEKEEPING, DISPLAYED AT 999-CLEANUP -
024900*    NOT WRITTEN TO ANY FILE
025000 01  COUNTERS-AND-ACCUMULATORS.
025100*    FIVE RUN TOTALS, ALL DISPLAYED AT 999-CLEANUP - NONE OF
025200*    THEM IS RESET MID-RUN, THEY ACCUMULATE OVER THE WHOLE JOB
025300     05  RECORDS-LOADED           PIC 9(07) COMP.
025400     05  RECORDS-IN-ERROR         PIC 9(07) COMP.
025500     05  TRANS-READ               PIC 9(07) COMP.
025600     05  TRANS-APPLIED            PIC 9(07) COMP.
025700     05  TRANS-REJECTED           PIC 9(07) COMP.
025800     05  FILLER                   PIC X(01) VALUE SPACE.
025900
026000 01  FLAGS-AND-SWITCHES.
026100     05  ERROR-FOUND-SW           PIC X(01) VALUE "N".
026200*    ERROR-FOUND-SW IS THE ONE FLAG SHARED BY THE WHOLE 300 EDIT
026300*    GROUP - EVERY EDIT PARAGRAPH SETS IT "Y" ON FAILURE AND
026400*    LEAVES IT "N" OTHERWISE, NEVER RESETTING A PRIOR "Y"
026500         88  RECORD-ERROR-FOUND   VALUE "Y".
026600         88  VALID-RECORD         VALUE "N".
026700     05  FILLER                   PIC X(01) VALUE SPACE.
026800
026900 01  MISC-WS-FLDS.
027000     05  WS-CURRENT-DATE-8        PIC 9(08).
027100     05  WS-CURRENT-DATE-8-X REDEFINES WS-CURRENT-DATE-8.
027200         10  WS-CURR-CCYY         PIC 9(04).
027300         10  WS-CURR-MM           PIC 9(02).
027400         10  WS-CURR-DD           PIC 9(02).
027500     05  WS-CENTURY               PIC 9(02) VALUE 20.
027600*    091498 AK - Y2K FIX - HARD-CODED CENTURY, NOT READ FROM ANY
027700*    FILE - WILL NEED A CHANGE WHEN THIS SHOP REACHES 2100
027800     05  WS-YY-MM-DD              PIC 9(06).
027900     05  WS-YY-MM-DD-X REDEFINES WS-YY-MM-DD.
028000         10  WS-CURR-YY           PIC 9(02).
028100         10  WS-CURR-MM2          PIC 9(02).
028200         10  WS-CURR-DD2          PIC 9(02).
028300     05  FILLER                   PIC X(01) VALUE SPACE.
028400
028500**** WORK AREA FOR THE MEDLEN LENGTH-CHECK CALLS - ALL TEXT
028600**** FIELDS OFFERED TO MEDLEN ARE PADDED INTO THIS 40-BYTE AREA
028700 01  MEDLEN-WORK-AREA.
028800     05  MEDLEN-TEXT              PIC X(40).
028900     05  MEDLEN-RETURN-LTH        PIC S9(04) COMP.
029000     05  FILLER                   PIC X(01) VALUE SPACE.
029100*    CALLED FROM FOUR PLACES - THE NAME, PHONE AND EMAIL LENGTH
029200*    CHECKS AT 310/350/355, AND THE UPPERCASE BORROW AT 465 -
029300*    MEDLEN-TEXT IS RELOADED FRESH BEFORE EACH CALL
029400
029500**** WORK AREA FOR THE MEDCNPJ CHECK-DIGIT CALL
029600 01  MEDCNPJ-WORK-AREA.
029700     05  MEDCNPJ-TEXT             PIC X(14).
029800*    14 BYTES, NOT 18 - THE TRANSACTION AND MASTER LAYOUTS BOTH
029900*    CARRY THE CNPJ PRE-STRIPPED OF THE PUNCTUATION A SCREEN
030000*    OPERATOR WOULD NORMALLY SEE (XX.XXX.XXX/XXXX-XX)
030100     05  MEDCNPJ-VALID-SW         PIC X(01).
030200         88  MEDCNPJ-IS-VALID     VALUE "Y".
030300     05  FILLER                   PIC X(01) VALUE SPACE.
030400
030500**** CODE-EDIT WORK FIELDS - CHARACTER-CLASS SCAN OF THE
030600**** MEDICATION CODE AND OF THE E-MAIL LOCAL PART
030700 01  CODE-EDIT-FIELDS.
030800*    WS-CODE-WORK DOES DOUBLE DUTY - THE UPPERCASED MEDICATION
030900*    CODE AT 310 AND 460, AND THE CHARACTER-CLASS SCAN TARGET
031000*    FOR 315 - NEVER BOTH IN THE SAME TRANSACTION PASS
031100     05  WS-CODE-WORK             PIC X(07).
031200     05  WS-CODE-CHARS REDEFINES WS-CODE-WORK.
031300         10  WS-CODE-CHAR         PIC X(01) OCCURS 7 TIMES.
031400     05  WS-CODE-SUB              PIC 9(02) COMP.
031500     05  FILLER                   PIC X(01) VALUE SPACE.
031600
031700 01  EMAIL-EDIT-FIELDS.
031800     05  WS-EMAIL-WORK            PIC X(40).
031900*    40 BYTES TO MATCH TRN-SUP-EMAIL AND MED-T-SUP-EMAIL - AN
032000*    ADDRESS LONGER THAN THAT IS SIMPLY TRUNCATED ON ENTRY,
032100*    THIS PROGRAM DOES NOT DETECT THE TRUNCATION
032200     05  WS-EMAIL-CHARS REDEFINES WS-EMAIL-WORK.
032300         10  WS-EMAIL-CHAR        PIC X(01) OCCURS 40 TIMES.
032400     05  WS-AT-SUB                PIC 9(02) COMP VALUE ZERO.
032500     05  WS-AT-COUNT              PIC 9(02) COMP VALUE ZERO.
032600     05  WS-EMAIL-LTH             PIC 9(02) COMP VALUE ZERO.
032700     05  FILLER                   PIC X(01) VALUE SPACE.
032800
032900 COPY MEDABND.
033000*    MEDABND-REC IS WHAT 1000-ABEND-RTN MOVES TO SYSOUT-REC -
033100*    SEE THE MEDABND COPYBOOK'S CHANGE LOG FOR THE EXPECTED-VAL
033200*    AND ACTUAL-VAL REDEFINES ADDED FOR THE TABLE-FULL ABEND
033300
033400 PROCEDURE DIVISION.
033500****************************************************************
033600* PARAGRAPH INDEX - ADDED 071710 JLH SO A READER DOES NOT HAVE
033700* TO SCROLL THE WHOLE PROCEDURE DIVISION TO FIND A PARAGRAPH.
033800*
033900*   000  HOUSEKEEPING - DATE, COUNTERS, OPEN, LOAD MASTER, PRIME
034000*   100  MAINLINE - ONE TRANSACTION PASS
034100*   300  EDIT-TRANSACTION - DISPATCHES TO 310/350
034200*   310  EDIT-MEDICATION-FIELDS - RULES 1-10
034300*   315  CHECK-CODE-CHAR - CODE CHARACTER-CLASS SCAN
034400*   350  EDIT-SUPPLIER-FIELDS - RULES 1-8
034500*   355  EDIT-EMAIL, 356 FIND-AT-SIGN, 357 CHECK-LOCAL-CHAR
034600*   360  EDIT-CNPJ-CHECK-DIGIT, 365 CHECK-ALL-DIGITS-SAME
034700*   400  APPLY-TRANSACTION - DISPATCHES TO 410/420/430/440
034800*   410  APPLY-ADD, 420 APPLY-UPDATE, 430 APPLY-DELETE (435/436/
034900*        437 CLOSE THE GAP), 440 APPLY-INQUIRE
035000*   450  FIND-BY-CODE (455 COMPARE), 460 FIND-BY-CODE-ANY-CASE
035100*        (465 COMPARE)
035200*   700  LOAD-MASTER (705 READ LOOP, 710 VALIDATE, 720 LOAD ROW)
035300*   800  OPEN-FILES, 850 CLOSE-FILES
035400*   900  SAVE-MASTER (910 WRITE ROW)
035500*   950  READ-TRANFILE
035600*   980  WRITE-ERROR-MSG
035700*   999  CLEANUP - NORMAL END OF JOB
035800*  1000  ABEND-RTN
035900****************************************************************
036000
036100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
036200     PERFORM 100-MAINLINE THRU 100-EXIT
036300             UNTIL TRANFILE-EOF.
036400     PERFORM 999-CLEANUP THRU 999-EXIT.
036500*    THE WHOLE RUN IS A READ-EDIT-APPLY LOOP OVER THE TRANSACTION
036600*    FILE, BRACKETED BY ONE-TIME SETUP (000) AND ONE-TIME
036700*    TEARDOWN (999) - NO CONTROL BREAKS, NO SORTED OUTPUT
036800     MOVE +0 TO RETURN-CODE.
036900     GOBACK.
037000
037100****************************************************************
037200* 000-HOUSEKEEPING - RUN-START INITIALIZATION - GET THE
037300*    PROCESSING DATE, ZERO THE COUNTERS, OPEN FILES, LOAD THE
037400*    MASTER AND PRIME THE FIRST TRANSACTION READ
037500****************************************************************
037600 000-HOUSEKEEPING.
037700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
037800     DISPLAY "******** BEGIN JOB MEDMAINT ********".
037900*    091498 AK - Y2K - ACCEPT FROM DATE STILL RETURNS A 6-DIGIT
038000*    YYMMDD FORM - THE CENTURY IS SUPPLIED BELOW BY WS-CENTURY
038100     ACCEPT WS-YY-MM-DD FROM DATE.
038200     MOVE WS-CENTURY TO WS-CURR-CCYY(1:2).
038300     MOVE WS-CURR-YY TO WS-CURR-CCYY(3:2).
038400     MOVE WS-CURR-MM2 TO WS-CURR-MM.
038500     MOVE WS-CURR-DD2 TO WS-CURR-DD.
038600     INITIALIZE COUNTERS-AND-ACCUMULATORS, MED-TABLE-CONTROL.
038700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
038800     PERFORM 700-LOAD-MASTER THRU 700-EXIT.
038900*    PRIME THE READ SO 100-MAINLINE'S UNTIL TRANFILE-EOF TEST AT
039000*    THE TOP OF THE PROCEDURE DIVISION SEES THE FIRST TRANSACTION
039100     PERFORM 950-READ-TRANFILE THRU 950-EXIT.
039200 000-EXIT.
039300     EXIT.
039400
039500****************************************************************
039600* 100-MAINLINE - ONE PASS PER TRANSACTION - EDIT IT, THEN
039700*    EITHER LOG IT AS REJECTED OR HAND IT TO THE
039800*    APPLY-TRANSACTION GROUP
039900****************************************************************
040000 100-MAINLINE.
040100     MOVE "100-MAINLINE" TO PARA-NAME.
040200     ADD +1 TO TRANS-READ.
040300     PERFORM 300-EDIT-TRANSACTION THRU 300-EXIT.
040400     IF RECORD-ERROR-FOUND
040500         ADD +1 TO TRANS-REJECTED
040600         PERFORM 980-WRITE-ERROR-MSG THRU 980-EXIT
040700     ELSE
040800         PERFORM 400-APPLY-TRANSACTION THRU 400-EXIT.
040900*    ONE READ AHEAD PER PASS - KEEPS THE UNTIL TRANFILE-EOF TEST
041000*    CURRENT FOR THE NEXT TIME THIS PARAGRAPH IS PERFORMED
041100     PERFORM 950-READ-TRANFILE THRU 950-EXIT.
041200 100-EXIT.
041300     EXIT.
041400
041500****************************************************************
041600* 300-EDIT-TRANSACTION - VALIDATES ONE TRANSACTION RECORD.
041700*    STOPS AT THE FIRST FAILING RULE, MEDICATION RULES FIRST,
041800*    THEN SUPPLIER RULES, PER THE SHOP'S FIELD-EDIT VALIDATION
041900*    ORDER.
042000****************************************************************
042100 300-EDIT-TRANSACTION.
042200     MOVE "300-EDIT-TRANSACTION" TO PARA-NAME.
042300     MOVE "N" TO ERROR-FOUND-SW.
042400
042500     IF NOT TRN-ACTION-VALID
042600         MOVE "*** INVALID TRANSACTION ACTION CODE" TO ERR-MSG
042700         MOVE "Y" TO ERROR-FOUND-SW
042800         GO TO 300-EXIT.
042900
043000*    DELETE AND INQUIRE ONLY NEED THE CODE - THE REST OF THE
043100*    MEDICATION AND SUPPLIER FIELDS ON THE TRANSACTION ARE
043200*    IGNORED FOR THESE TWO ACTIONS
043300     IF TRN-IS-DELETE OR TRN-IS-INQUIRE
043400         IF TRN-MED-CODE = SPACES
043500             MOVE "*** CODE MUST NOT BE EMPTY" TO ERR-MSG
043600             MOVE "Y" TO ERROR-FOUND-SW
043700         END-IF
043800         GO TO 300-EXIT.
043900
044000     PERFORM 310-EDIT-MEDICATION-FIELDS THRU 310-EXIT.
044100     IF VALID-RECORD
044200         PERFORM 350-EDIT-SUPPLIER-FIELDS THRU 350-EXIT.
044300
044400 300-EXIT.
044500     EXIT.
044600
044700****************************************************************
044800* 310-EDIT-MEDICATION-FIELDS - MEDICATION VALIDATIONS 1-10.
044900****************************************************************
045000 310-EDIT-MEDICATION-FIELDS.
045100     MOVE "310-EDIT-MEDICATION-FIELDS" TO PARA-NAME.
045200
045300*    FIELD-EDIT RULE 1 - CODE REQUIRED
045400     IF TRN-MED-CODE = SPACES
045500         MOVE "*** CODE REQUIRED" TO ERR-MSG
045600         MOVE "Y" TO ERROR-FOUND-SW
045700         GO TO 310-EXIT.
045800
045900*    081505 TD - UPPERCASE THE CODE BEFORE THE CHARACTER EDITS -
046000*    DATA ENTRY DOES NOT CONSISTENTLY SHIFT CASE ON THE SCREEN
046100     MOVE TRN-MED-CODE TO WS-CODE-WORK.
046200     INSPECT WS-CODE-WORK
046300         CONVERTING "abcdefghijklmnopqrstuvwxyz"
046400                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
046500     MOVE WS-CODE-WORK TO TRN-MED-CODE.
046600
046700*    FIELD-EDIT RULE 2 - CODE MUST BE EXACTLY 7 CHARACTERS LONG
046800     IF TRN-MED-CODE(7:1) = SPACE
046900         MOVE "*** CODE MUST BE EXACTLY 7 CHARACTERS" TO ERR-MSG
047000         MOVE "Y" TO ERROR-FOUND-SW
047100         GO TO 310-EXIT.
047200
047300*    FIELD-EDIT RULE 3 - CODE MUST BE ALL UPPERCASE LETTERS AND
047400*    DIGITS - SEE 315-CHECK-CODE-CHAR FOR THE CHARACTER SCAN
047500     MOVE "Y" TO MORE-TABLE-ROWS-SW.
047600     PERFORM 315-CHECK-CODE-CHAR THRU 315-EXIT
047700             VARYING WS-CODE-SUB FROM 1 BY 1
047800             UNTIL WS-CODE-SUB > 7 OR NO-MORE-TABLE-ROWS.
047900     IF RECORD-ERROR-FOUND
048000         GO TO 310-EXIT.
048100
048200*    FIELD-EDIT RULE 4 - NAME REQUIRED, AT LEAST 3 SIGNIFICANT
048300*    CHARACTERS - LENGTH CHECK OFFLOADED TO MEDLEN
048400     MOVE SPACES TO MEDLEN-TEXT.
048500     MOVE TRN-MED-NAME TO MEDLEN-TEXT.
048600     CALL 'MEDLEN' USING MEDLEN-TEXT, MEDLEN-RETURN-LTH.
048700     IF MEDLEN-RETURN-LTH < 3
048800         MOVE "*** NAME REQUIRED, MINIMUM 3 CHARACTERS" TO ERR-MSG
048900         MOVE "Y" TO ERROR-FOUND-SW
049000         GO TO 310-EXIT.
049100
049200*    FIELD-EDIT RULE 5 - DESCRIPTION REQUIRED
049300     IF TRN-MED-DESCRIPTION = SPACES
049400         MOVE "*** DESCRIPTION REQUIRED" TO ERR-MSG
049500         MOVE "Y" TO ERROR-FOUND-SW
049600         GO TO 310-EXIT.
049700
049800*    FIELD-EDIT RULE 6 - ACTIVE INGREDIENT REQUIRED
049900     IF TRN-MED-ACTIVE-INGRED = SPACES
050000         MOVE "*** ACTIVE INGREDIENT REQUIRED" TO ERR-MSG
050100         MOVE "Y" TO ERROR-FOUND-SW
050200         GO TO 310-EXIT.
050300
050400*    FIELD-EDIT RULE 7, PART 1 - EXPIRY DATE REQUIRED AND NUMERIC
050500     IF TRN-MED-EXPIRY-DATE NOT NUMERIC
050600     OR TRN-MED-EXPIRY-DATE = ZERO
050700         MOVE "*** EXPIRY DATE REQUIRED" TO ERR-MSG
050800         MOVE "Y" TO ERROR-FOUND-SW
050900         GO TO 310-EXIT.
051000
051100*    FIELD-EDIT RULE 7, PART 2 - EXPIRY DATE MAY NOT BE BEFORE
051200*    TODAY - TODAY ITSELF IS ACCEPTABLE
051300*    091498 AK - Y2K - COMPARE AGAINST 8-DIGIT PROCESSING DATE
051400     IF TRN-MED-EXPIRY-DATE < WS-CURRENT-DATE-8
051500         MOVE "*** EXPIRY DATE BEFORE PROCESSING DATE" TO ERR-MSG
051600         MOVE "Y" TO ERROR-FOUND-SW
051700         GO TO 310-EXIT.
051800
051900*    FIELD-EDIT RULE 8 - QUANTITY ON HAND MUST BE NUMERIC (ZERO
052000*    IS ALLOWED, NEGATIVE IS CAUGHT BY THE UNSIGNED PICTURE)
052100     IF TRN-MED-QTY-ON-HAND NOT NUMERIC
052200         MOVE "*** QUANTITY ON HAND MUST BE NUMERIC" TO ERR-MSG
052300         MOVE "Y" TO ERROR-FOUND-SW
052400         GO TO 310-EXIT.
052500
052600*    FIELD-EDIT RULE 9 - UNIT PRICE REQUIRED AND MUST EXCEED ZERO
052700     IF TRN-MED-UNIT-PRICE NOT NUMERIC
052800     OR TRN-MED-UNIT-PRICE = ZERO
052900         MOVE "*** UNIT PRICE REQUIRED, MUST EXCEED ZERO" TO
053000         ERR-MSG
053100         MOVE "Y" TO ERROR-FOUND-SW
053200         GO TO 310-EXIT.
053300
053400*    FIELD-EDIT RULE 10 - SUPPLIER BLOCK REQUIRED - THE CNPJ
053500*    FIELD IS TAKEN AS THE SIGNAL THAT A SUPPLIER WAS ENTERED
053600     IF TRN-SUP-CNPJ = SPACES
053700         MOVE "*** SUPPLIER BLOCK REQUIRED" TO ERR-MSG
053800         MOVE "Y" TO ERROR-FOUND-SW
053900         GO TO 310-EXIT.
054000
054100 310-EXIT.
054200     EXIT.
054300
054400****************************************************************
054500* 315-CHECK-CODE-CHAR - CHARACTER-CLASS SCAN OF THE 7-BYTE
054600*    MEDICATION CODE - EVERY POSITION MUST BE ALPHANUMERIC, NO
054700*    EMBEDDED SPACES OR SPECIAL CHARACTERS
054800****************************************************************
054900 315-CHECK-CODE-CHAR.
055000*    ONE CODE CHARACTER PER CALL - STOPS THE VARYING LOOP AT
055100*    310 THE MOMENT A DISALLOWED CHARACTER IS FOUND
055200     IF WS-CODE-CHAR(WS-CODE-SUB) NOT NUMERIC
055300     AND (WS-CODE-CHAR(WS-CODE-SUB) < "A"
055400      OR  WS-CODE-CHAR(WS-CODE-SUB) > "Z")
055500         MOVE "*** CODE MUST BE UPPERCASE LETTERS/DIGITS" TO
055600         ERR-MSG
055700         MOVE "Y" TO ERROR-FOUND-SW
055800         MOVE "N" TO MORE-TABLE-ROWS-SW.
055900 315-EXIT.
056000     EXIT.
056100
056200****************************************************************
056300* 350-EDIT-SUPPLIER-FIELDS - SUPPLIER VALIDATIONS 1-8.
056400****************************************************************
056500 350-EDIT-SUPPLIER-FIELDS.
056600     MOVE "350-EDIT-SUPPLIER-FIELDS" TO PARA-NAME.
056700
056800*    SUPPLIER RULE 1 - CNPJ REQUIRED, EXACTLY 14 DIGITS AFTER
056900*    NON-DIGIT STRIPPING - THE TRANSACTION LAYOUT CARRIES THE
057000*    CNPJ PRE-STRIPPED SO A SIMPLE NUMERIC TEST SUFFICES HERE
057100     IF TRN-SUP-CNPJ NOT NUMERIC
057200         MOVE "*** CNPJ REQUIRED, MUST BE 14 DIGITS" TO ERR-MSG
057300         MOVE "Y" TO ERROR-FOUND-SW
057400         GO TO 350-EXIT.
057500
057600*    SUPPLIER RULES 2 AND 3 - REPEATED-DIGIT TEST AND CHECK-DIGIT
057700*    VERIFICATION, BOTH HANDLED BY THE 360 GROUP
057800     PERFORM 360-EDIT-CNPJ-CHECK-DIGIT THRU 360-EXIT.
057900     IF RECORD-ERROR-FOUND
058000         GO TO 350-EXIT.
058100
058200*    SUPPLIER RULE 4 - COMPANY NAME REQUIRED
058300     IF TRN-SUP-COMPANY-NAME = SPACES
058400         MOVE "*** SUPPLIER COMPANY NAME REQUIRED" TO ERR-MSG
058500         MOVE "Y" TO ERROR-FOUND-SW
058600         GO TO 350-EXIT.
058700
058800*    SUPPLIER RULE 5 - PHONE REQUIRED, 10 OR 11 DIGITS - BOTH
058900*    LANDLINE (10) AND MOBILE (11) NUMBERS ARE ACCEPTED
059000     MOVE SPACES TO MEDLEN-TEXT.
059100     MOVE TRN-SUP-PHONE TO MEDLEN-TEXT(1:11).
059200     CALL 'MEDLEN' USING MEDLEN-TEXT, MEDLEN-RETURN-LTH.
059300     IF MEDLEN-RETURN-LTH = 11 AND TRN-SUP-PHONE NUMERIC
059400         CONTINUE
059500     ELSE IF MEDLEN-RETURN-LTH = 10
059600        AND TRN-SUP-PHONE(1:10) NUMERIC
059700         CONTINUE
059800     ELSE
059900         MOVE "*** PHONE REQUIRED, MUST BE 10 OR 11 DIGITS" TO
060000             ERR-MSG
060100         MOVE "Y" TO ERROR-FOUND-SW
060200         GO TO 350-EXIT.
060300
060400*    SUPPLIER RULE 6 - E-MAIL FORMAT, HANDLED BY THE 355 GROUP
060500     PERFORM 355-EDIT-EMAIL THRU 355-EXIT.
060600     IF RECORD-ERROR-FOUND
060700         GO TO 350-EXIT.
060800
060900*    SUPPLIER RULE 7 - CITY REQUIRED
061000     IF TRN-SUP-CITY = SPACES
061100         MOVE "*** SUPPLIER CITY REQUIRED" TO ERR-MSG
061200         MOVE "Y" TO ERROR-FOUND-SW
061300         GO TO 350-EXIT.
061400
061500*    SUPPLIER RULE 8 - STATE REQUIRED, EXACTLY 2 CHARACTERS
061600     IF TRN-SUP-STATE = SPACES
061700     OR TRN-SUP-STATE(2:1) = SPACE
061800         MOVE "*** SUPPLIER STATE MUST BE 2 CHARACTERS" TO ERR-MSG
061900         MOVE "Y" TO ERROR-FOUND-SW
062000         GO TO 350-EXIT.
062100
062200 350-EXIT.
062300     EXIT.
062400
062500****************************************************************
062600* 355-EDIT-EMAIL - AT LEAST ONE CHARACTER BEFORE A SINGLE '@'
062700*    (LETTERS, DIGITS, '+', '_', '.', '-' ONLY), NON-EMPTY
062800*    DOMAIN AFTER IT.
062900****************************************************************
063000 355-EDIT-EMAIL.
063100*    LENGTH TAKEN VIA MEDLEN THE SAME WAY AS THE NAME AND PHONE
063200*    EDITS ABOVE - ONE COMMON UTILITY, NOT A SPECIAL EMAIL SCAN
063300     MOVE ZERO TO WS-AT-COUNT.
063400     MOVE ZERO TO WS-AT-SUB.
063500     MOVE TRN-SUP-EMAIL TO WS-EMAIL-WORK.
063600     MOVE SPACES TO MEDLEN-TEXT.
063700     MOVE TRN-SUP-EMAIL TO MEDLEN-TEXT.
063800     CALL 'MEDLEN' USING MEDLEN-TEXT, MEDLEN-RETURN-LTH.
063900     MOVE MEDLEN-RETURN-LTH TO WS-EMAIL-LTH.
064000     IF WS-EMAIL-LTH = ZERO
064100         MOVE "*** EMAIL REQUIRED" TO ERR-MSG
064200         MOVE "Y" TO ERROR-FOUND-SW
064300         GO TO 355-EXIT.
064400
064500     PERFORM 356-FIND-AT-SIGN THRU 356-EXIT
064600             VARYING WS-CODE-SUB FROM 1 BY 1
064700             UNTIL WS-CODE-SUB > WS-EMAIL-LTH.
064800
064900     IF WS-AT-COUNT NOT = 1
065000     OR WS-AT-SUB = 1
065100     OR WS-AT-SUB >= WS-EMAIL-LTH
065200         MOVE "*** EMAIL MUST BE LOCAL@DOMAIN" TO ERR-MSG
065300         MOVE "Y" TO ERROR-FOUND-SW
065400         GO TO 355-EXIT.
065500
065600     MOVE "Y" TO MORE-TABLE-ROWS-SW.
065700     PERFORM 357-CHECK-LOCAL-CHAR THRU 357-EXIT
065800             VARYING WS-CODE-SUB FROM 1 BY 1
065900             UNTIL WS-CODE-SUB >= WS-AT-SUB OR NO-MORE-TABLE-ROWS.
066000
066100 355-EXIT.
066200     EXIT.
066300
066400****************************************************************
066500* 356-FIND-AT-SIGN - LOCATES THE "AT" SIGN IN THE E-MAIL
066600*    ADDRESS AND COUNTS HOW MANY TIMES IT APPEARS
066700****************************************************************
066800 356-FIND-AT-SIGN.
066900*    CALLED ONCE PER E-MAIL CHARACTER BY 355'S VARYING PERFORM
067000*    SCANS THE WHOLE FIELD RATHER THAN STOPPING AT THE FIRST
067100*    "AT" SIGN, SO A SECOND ONE CAN STILL BE COUNTED AND REJECTED
067200     IF WS-EMAIL-CHAR(WS-CODE-SUB) = "@"
067300         ADD +1 TO WS-AT-COUNT
067400         IF WS-AT-COUNT = 1
067500             MOVE WS-CODE-SUB TO WS-AT-SUB.
067600 356-EXIT.
067700     EXIT.
067800
067900****************************************************************
068000* 357-CHECK-LOCAL-CHAR - CONFIRMS THE E-MAIL LOCAL PART (BEFORE
068100*    THE "AT" SIGN) IS NOT BLANK
068200****************************************************************
068300 357-CHECK-LOCAL-CHAR.
068400*    CALLED ONCE PER LOCAL-PART CHARACTER BY 355'S SECOND
068500*    VARYING PERFORM, AFTER THE "AT" SIGN HAS BEEN LOCATED
068600*    ONLY THE LOCAL PART (BEFORE THE "AT" SIGN) IS CHARACTER
068700*    CHECKED - THE DOMAIN PART IS NOT FURTHER VALIDATED
068800     IF WS-EMAIL-CHAR(WS-CODE-SUB) NOT ALPHABETIC
068900     AND WS-EMAIL-CHAR(WS-CODE-SUB) NOT NUMERIC
069000     AND WS-EMAIL-CHAR(WS-CODE-SUB) NOT = "+"
069100     AND WS-EMAIL-CHAR(WS-CODE-SUB) NOT = "_"
069200     AND WS-EMAIL-CHAR(WS-CODE-SUB) NOT = "."
069300     AND WS-EMAIL-CHAR(WS-CODE-SUB) NOT = "-"
069400         MOVE "*** EMAIL MUST BE LOCAL@DOMAIN" TO ERR-MSG
069500         MOVE "Y" TO ERROR-FOUND-SW
069600         MOVE "N" TO MORE-TABLE-ROWS-SW.
069700 357-EXIT.
069800     EXIT.
069900
070000****************************************************************
070100* 360-EDIT-CNPJ-CHECK-DIGIT - RULES 2 AND 3.
070200****************************************************************
070300 360-EDIT-CNPJ-CHECK-DIGIT.
070400     MOVE "360-EDIT-CNPJ-CHECK-DIGIT" TO PARA-NAME.
070500
070600*    RULE 2 RUNS FIRST - NO SENSE CALLING MEDCNPJ ON A CNPJ THAT
070700*    IS ALREADY KNOWN BAD BY THE REPEATED-DIGIT TEST
070800     MOVE "Y" TO MORE-TABLE-ROWS-SW.
070900     PERFORM 365-CHECK-ALL-DIGITS-SAME THRU 365-EXIT
071000             VARYING WORK-SUB FROM 2 BY 1
071100             UNTIL WORK-SUB > 14 OR NO-MORE-TABLE-ROWS.
071200     IF RECORD-ERROR-FOUND
071300         GO TO 360-EXIT.
071400
071500     MOVE TRN-SUP-CNPJ TO MEDCNPJ-TEXT.
071600     CALL 'MEDCNPJ' USING MEDCNPJ-TEXT, MEDCNPJ-VALID-SW.
071700     IF NOT MEDCNPJ-IS-VALID
071800         MOVE "*** CNPJ CHECK DIGITS DO NOT VERIFY" TO ERR-MSG
071900         MOVE "Y" TO ERROR-FOUND-SW.
072000
072100 360-EXIT.
072200     EXIT.
072300
072400****************************************************************
072500* 365-CHECK-ALL-DIGITS-SAME - REPEATED-DIGIT CNPJ TEST
072600*    (000...0, 111...1, ETC) - THESE PASS THE ARITHMETIC CHECK
072700*    DIGIT BUT ARE NOT REAL REGISTRATIONS
072800****************************************************************
072900 365-CHECK-ALL-DIGITS-SAME.
073000*    CALLED ONCE PER CNPJ POSITION 2-14 BY 360'S VARYING PERFORM
073100*    COMPARES EVERY POSITION 2-14 AGAINST POSITION 1 - IF ALL 14
073200*    MATCH, WORK-SUB REACHES 14 WITHOUT MORE-TABLE-ROWS-SW GOING
073300*    TO "N", WHICH IS THE SIGNAL THIS IS A REPEATED-DIGIT CNPJ
073400     IF TRN-SUP-CNPJ(WORK-SUB:1) NOT = TRN-SUP-CNPJ(1:1)
073500         MOVE "N" TO MORE-TABLE-ROWS-SW
073600     ELSE IF WORK-SUB = 14
073700         MOVE "*** CNPJ MUST NOT BE 14 IDENTICAL DIGITS" TO
073800         ERR-MSG
073900         MOVE "Y" TO ERROR-FOUND-SW.
074000 365-EXIT.
074100     EXIT.
074200
074300****************************************************************
074400* 400-APPLY-TRANSACTION - DISPATCH BY TRN-ACTION.
074500****************************************************************
074600 400-APPLY-TRANSACTION.
074700     MOVE "400-APPLY-TRANSACTION" TO PARA-NAME.
074800*    REACHED ONLY AFTER 300-EDIT-TRANSACTION HAS PASSED THE
074900*    TRANSACTION - NO FURTHER EDITING IS DONE IN THIS GROUP
075000     IF TRN-IS-ADD
075100         PERFORM 410-APPLY-ADD THRU 410-EXIT
075200     ELSE IF TRN-IS-UPDATE
075300         PERFORM 420-APPLY-UPDATE THRU 420-EXIT
075400     ELSE IF TRN-IS-DELETE
075500         PERFORM 430-APPLY-DELETE THRU 430-EXIT
075600     ELSE IF TRN-IS-INQUIRE
075700         PERFORM 440-APPLY-INQUIRE THRU 440-EXIT.
075800 400-EXIT.
075900     EXIT.
076000
076100****************************************************************
076200* 410-APPLY-ADD - REJECTS A DUPLICATE CODE, OTHERWISE APPENDS
076300*    THE NEW ROW TO THE END OF THE IN-STORAGE TABLE
076400****************************************************************
076500 410-APPLY-ADD.
076600     MOVE "410-APPLY-ADD" TO PARA-NAME.
076700*    REACHED ONLY WHEN TRN-IS-ADD - DUPLICATE-CODE CHECK ADDED
076800*    052692 TGD, SEE THE CHANGE LOG ABOVE
076900     PERFORM 450-FIND-BY-CODE THRU 450-EXIT.
077000     IF MED-WAS-FOUND
077100         MOVE "*** MEDICATION WITH THIS CODE ALREADY EXISTS" TO
077200             ERR-MSG
077300         ADD +1 TO TRANS-REJECTED
077400         PERFORM 980-WRITE-ERROR-MSG THRU 980-EXIT
077500         GO TO 410-EXIT.
077600
077700     IF MED-TABLE-COUNT >= MED-MAX-ROWS
077800         MOVE "*** MEDICATION MASTER TABLE FULL" TO ABEND-REASON
077900         GO TO 1000-ABEND-RTN.
078000
078100     ADD +1 TO MED-TABLE-COUNT.
078200*    COPY EVERY MEDICATION AND SUPPLIER FIELD FROM THE
078300*    TRANSACTION INTO THE NEW ROW APPENDED AT MED-TABLE-COUNT
078400     MOVE TRN-MED-CODE          TO MED-T-CODE(MED-TABLE-COUNT).
078500     MOVE TRN-MED-NAME          TO MED-T-NAME(MED-TABLE-COUNT).
078600     MOVE TRN-MED-DESCRIPTION   TO
078700         MED-T-DESCRIPTION(MED-TABLE-COUNT).
078800     MOVE TRN-MED-ACTIVE-INGRED TO
078900         MED-T-ACTIVE-INGRED(MED-TABLE-COUNT).
079000     MOVE TRN-MED-EXPIRY-DATE   TO
079100         MED-T-EXPIRY-DATE(MED-TABLE-COUNT).
079200     MOVE TRN-MED-QTY-ON-HAND   TO
079300         MED-T-QTY-ON-HAND(MED-TABLE-COUNT).
079400     MOVE TRN-MED-UNIT-PRICE    TO
079500         MED-T-UNIT-PRICE(MED-TABLE-COUNT).
079600     MOVE TRN-MED-CONTROLLED    TO
079700         MED-T-CONTROLLED(MED-TABLE-COUNT).
079800*    SUPPLIER FIELDS FOLLOW - ALREADY EDITED BY 350 GROUP ABOVE
079900     MOVE TRN-SUP-CNPJ          TO
080000         MED-T-SUP-CNPJ(MED-TABLE-COUNT).
080100     MOVE TRN-SUP-COMPANY-NAME  TO
080200         MED-T-SUP-COMPANY(MED-TABLE-COUNT).
080300     MOVE TRN-SUP-PHONE         TO
080400         MED-T-SUP-PHONE(MED-TABLE-COUNT).
080500     MOVE TRN-SUP-EMAIL         TO
080600         MED-T-SUP-EMAIL(MED-TABLE-COUNT).
080700     MOVE TRN-SUP-CITY          TO
080800         MED-T-SUP-CITY(MED-TABLE-COUNT).
080900     MOVE TRN-SUP-STATE         TO
081000         MED-T-SUP-STATE(MED-TABLE-COUNT).
081100     ADD +1 TO TRANS-APPLIED.
081200 410-EXIT.
081300     EXIT.
081400
081500****************************************************************
081600* 420-APPLY-UPDATE - REJECTS AN UNKNOWN CODE, OTHERWISE
081700*    OVERLAYS THE MATCHING TABLE ROW WITH THE TRANSACTION
081800*    VALUES
081900****************************************************************
082000 420-APPLY-UPDATE.
082100     MOVE "420-APPLY-UPDATE" TO PARA-NAME.
082200*    REACHED ONLY WHEN TRN-IS-UPDATE - THE CODE FIELD ITSELF IS
082300*    NEVER PART OF THE OVERLAY, ONLY USED TO FIND THE ROW
082400     PERFORM 450-FIND-BY-CODE THRU 450-EXIT.
082500     IF MED-NOT-FOUND
082600         MOVE "*** NOT FOUND FOR UPDATE" TO ERR-MSG
082700         ADD +1 TO TRANS-REJECTED
082800         PERFORM 980-WRITE-ERROR-MSG THRU 980-EXIT
082900         GO TO 420-EXIT.
083000
083100*    OVERLAY EVERY MEDICATION AND SUPPLIER FIELD ON THE MATCHING
083200*    ROW - THE CODE ITSELF IS NOT UPDATABLE, ONLY LOOKED UP
083300     MOVE TRN-MED-NAME          TO
083400         MED-T-NAME(MED-FOUND-SUB).
083500     MOVE TRN-MED-DESCRIPTION   TO
083600         MED-T-DESCRIPTION(MED-FOUND-SUB).
083700     MOVE TRN-MED-ACTIVE-INGRED TO
083800         MED-T-ACTIVE-INGRED(MED-FOUND-SUB).
083900     MOVE TRN-MED-EXPIRY-DATE   TO
084000         MED-T-EXPIRY-DATE(MED-FOUND-SUB).
084100     MOVE TRN-MED-QTY-ON-HAND   TO
084200         MED-T-QTY-ON-HAND(MED-FOUND-SUB).
084300     MOVE TRN-MED-UNIT-PRICE    TO
084400         MED-T-UNIT-PRICE(MED-FOUND-SUB).
084500     MOVE TRN-MED-CONTROLLED    TO
084600         MED-T-CONTROLLED(MED-FOUND-SUB).
084700*    SUPPLIER FIELDS FOLLOW - SAME OVERLAY, MATCHING ROW
084800     MOVE TRN-SUP-CNPJ          TO
084900         MED-T-SUP-CNPJ(MED-FOUND-SUB).
085000     MOVE TRN-SUP-COMPANY-NAME  TO
085100         MED-T-SUP-COMPANY(MED-FOUND-SUB).
085200     MOVE TRN-SUP-PHONE         TO
085300         MED-T-SUP-PHONE(MED-FOUND-SUB).
085400     MOVE TRN-SUP-EMAIL         TO
085500         MED-T-SUP-EMAIL(MED-FOUND-SUB).
085600     MOVE TRN-SUP-CITY          TO
085700         MED-T-SUP-CITY(MED-FOUND-SUB).
085800     MOVE TRN-SUP-STATE         TO
085900         MED-T-SUP-STATE(MED-FOUND-SUB).
086000     ADD +1 TO TRANS-APPLIED.
086100 420-EXIT.
086200     EXIT.
086300
086400****************************************************************
086500* 430-APPLY-DELETE - REMOVES EVERY ROW WHOSE CODE MATCHES
086600*    (CASE-SENSITIVE), CLOSING THE GAP IN TABLE ORDER.
086700****************************************************************
086800 430-APPLY-DELETE.
086900     MOVE "430-APPLY-DELETE" TO PARA-NAME.
087000*    REACHED ONLY WHEN TRN-IS-DELETE - LOOPS THE WHOLE TABLE
087100*    RATHER THAN STOPPING AT ONE MATCH, SINCE NOTHING IN THE
087200*    EDIT RULES ENFORCES A UNIQUE CODE AT ADD TIME OTHER THAN
087300*    410'S OWN DUPLICATE CHECK
087400     MOVE ZERO TO MED-REMOVED-COUNT.
087500     MOVE "Y" TO MORE-TABLE-ROWS-SW.
087600     MOVE 1 TO MED-SUB.
087700     PERFORM 435-DELETE-MATCHING-ROW THRU 435-EXIT
087800             UNTIL NO-MORE-TABLE-ROWS.
087900
088000     IF MED-REMOVED-COUNT = ZERO
088100         MOVE "*** MEDICATION NOT FOUND" TO ERR-MSG
088200         ADD +1 TO TRANS-REJECTED
088300         PERFORM 980-WRITE-ERROR-MSG THRU 980-EXIT
088400     ELSE
088500         ADD +1 TO TRANS-APPLIED.
088600 430-EXIT.
088700     EXIT.
088800
088900****************************************************************
089000* 435-DELETE-MATCHING-ROW - SHIFTS EVERY ROW BELOW THE DELETED
089100*    ROW UP ONE SLOT SO THE TABLE STAYS PACKED WITH NO HOLES
089200****************************************************************
089300 435-DELETE-MATCHING-ROW.
089400     IF MED-SUB > MED-TABLE-COUNT
089500         MOVE "N" TO MORE-TABLE-ROWS-SW
089600         GO TO 435-EXIT.
089700
089800*    A MATCH SHIFTS EVERYTHING BELOW UP ONE SLOT AND RE-TESTS
089900*    THE SAME SUBSCRIPT, SINCE THE ROW THAT WAS THERE MOVED IN
090000     IF MED-T-CODE(MED-SUB) = TRN-MED-CODE
090100         PERFORM 436-CLOSE-TABLE-GAP THRU 436-EXIT
090200         SUBTRACT 1 FROM MED-TABLE-COUNT
090300         ADD +1 TO MED-REMOVED-COUNT
090400     ELSE
090500         ADD +1 TO MED-SUB.
090600 435-EXIT.
090700     EXIT.
090800
090900****************************************************************
091000* 436-CLOSE-TABLE-GAP - DRIVES THE ROW-BY-ROW SHIFT FROM THE
091100*    DELETED SLOT TO THE OLD END OF TABLE
091200****************************************************************
091300 436-CLOSE-TABLE-GAP.
091400     PERFORM 437-SHIFT-ONE-ROW THRU 437-EXIT
091500             VARYING WORK-SUB FROM MED-SUB BY 1
091600             UNTIL WORK-SUB >= MED-TABLE-COUNT.
091700 436-EXIT.
091800     EXIT.
091900
092000****************************************************************
092100* 437-SHIFT-ONE-ROW - MOVES ONE TABLE ROW DOWN INTO THE SLOT
092200*    VACATED BY THE ROW ABOVE IT
092300****************************************************************
092400 437-SHIFT-ONE-ROW.
092500*    THE ROW GROUP MOVE COPIES ALL OF MEDICATION AND SUPPLIER
092600*    DATA IN ONE STATEMENT - NO NEED TO NAME EVERY FIELD
092700     MOVE MED-TABLE-ROW(WORK-SUB + 1) TO MED-TABLE-ROW(WORK-SUB).
092800 437-EXIT.
092900     EXIT.
093000
093100****************************************************************
093200* 440-APPLY-INQUIRE - LOOKS UP THE MEDICATION BY CODE
093300*    (CASE-INSENSITIVE PER HELP DESK TICKET 5820) AND WRITES
093400*    ITS CURRENT VALUES TO SYSOUT FOR THE COUNTER STAFF
093500****************************************************************
093600 440-APPLY-INQUIRE.
093700     MOVE "440-APPLY-INQUIRE" TO PARA-NAME.
093800*    REACHED ONLY WHEN TRN-IS-INQUIRE - THE ONLY ACTION THAT
093900*    CHANGES NOTHING IN THE TABLE, IT ONLY COUNTS AS APPLIED
094000     PERFORM 460-FIND-BY-CODE-ANY-CASE THRU 460-EXIT.
094100     IF MED-NOT-FOUND
094200         MOVE "*** MEDICATION NOT FOUND" TO ERR-MSG
094300         ADD +1 TO TRANS-REJECTED
094400         PERFORM 980-WRITE-ERROR-MSG THRU 980-EXIT
094500     ELSE
094600         ADD +1 TO TRANS-APPLIED.
094700 440-EXIT.
094800     EXIT.
094900
095000****************************************************************
095100* 450-FIND-BY-CODE - FIRST ROW WHOSE CODE MATCHES EXACTLY
095200*    (CASE-SENSITIVE), FOR ADD'S DUPLICATE CHECK, UPDATE AND
095300*    DELETE.
095400****************************************************************
095500 450-FIND-BY-CODE.
095600*    STOPS ON FIRST MATCH - CODES ARE SUPPOSED TO BE UNIQUE, BUT
095700*    THIS PARAGRAPH DOES NOT ITSELF ENFORCE THAT
095800     MOVE "N" TO MED-FOUND-SW.
095900     MOVE ZERO TO MED-FOUND-SUB.
096000     MOVE "Y" TO MORE-TABLE-ROWS-SW.
096100     PERFORM 455-COMPARE-ROW-CODE THRU 455-EXIT
096200             VARYING MED-SUB FROM 1 BY 1
096300             UNTIL MED-SUB > MED-TABLE-COUNT OR MED-WAS-FOUND.
096400 450-EXIT.
096500     EXIT.
096600
096700****************************************************************
096800* 455-COMPARE-ROW-CODE - COMPARES ONE TABLE ROW'S CODE AGAINST
096900*    THE TRANSACTION CODE DURING THE 450 SEARCH
097000****************************************************************
097100 455-COMPARE-ROW-CODE.
097200*    CASE-SENSITIVE ON PURPOSE - ADD, UPDATE AND DELETE ALL
097300*    REQUIRE AN EXACT CODE MATCH PER FIELD-EDIT RULE 3
097400     IF MED-T-CODE(MED-SUB) = TRN-MED-CODE
097500         MOVE "Y" TO MED-FOUND-SW
097600         MOVE MED-SUB TO MED-FOUND-SUB.
097700 455-EXIT.
097800     EXIT.
097900
098000****************************************************************
098100* 460-FIND-BY-CODE-ANY-CASE - CASE-INSENSITIVE FIND, FOR
098200*    INQUIRE ONLY.
098300****************************************************************
098400 460-FIND-BY-CODE-ANY-CASE.
098500*    081505 TD - HELP DESK TICKET 5820 - COUNTER STAFF DO NOT
098600*    ALWAYS KEY THE CODE IN THE SAME CASE IT WAS ADDED IN
098700     MOVE "N" TO MED-FOUND-SW.
098800     MOVE ZERO TO MED-FOUND-SUB.
098900     MOVE TRN-MED-CODE TO WS-CODE-WORK.
099000     INSPECT WS-CODE-WORK
099100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
099200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
099300     PERFORM 465-COMPARE-ROW-CODE-UC THRU 465-EXIT
099400             VARYING MED-SUB FROM 1 BY 1
099500             UNTIL MED-SUB > MED-TABLE-COUNT OR MED-WAS-FOUND.
099600 460-EXIT.
099700     EXIT.
099800
099900****************************************************************
100000* 465-COMPARE-ROW-CODE-UC - UPPERCASES BOTH SIDES BEFORE
100100*    COMPARING DURING THE 460 SEARCH
100200****************************************************************
100300 465-COMPARE-ROW-CODE-UC.
100400*    MEDLEN-TEXT IS A GENERAL SCRATCH FIELD - BORROWED HERE ONLY
100500*    AS A CONVENIENT UPPERCASE WORK AREA, NOT FOR ITS LENGTH USE
100600     MOVE MED-T-CODE(MED-SUB) TO MEDLEN-TEXT(1:7).
100700     INSPECT MEDLEN-TEXT(1:7)
100800         CONVERTING "abcdefghijklmnopqrstuvwxyz"
100900                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
101000     IF MEDLEN-TEXT(1:7) = WS-CODE-WORK
101100         MOVE "Y" TO MED-FOUND-SW
101200         MOVE MED-SUB TO MED-FOUND-SUB.
101300 465-EXIT.
101400     EXIT.
101500
101600****************************************************************
101700* 700-LOAD-MASTER - LOADS MEDMAST-FILE INTO MED-TABLE, SKIPPING
101800*    THE HEADER LINE AND BLANK LINES. A LINE WHOSE NUMERIC
101900*    FIELDS DO NOT PARSE IS LOGGED TO ERRLOG AND SKIPPED.
102000****************************************************************
102100 700-LOAD-MASTER.
102200     MOVE "700-LOAD-MASTER" TO PARA-NAME.
102300*    THE FIRST READ IS THE HEADER LINE - AN EMPTY MASTER FILE
102400*    (NOT EVEN A HEADER) MEANS SOMETHING IS SERIOUSLY WRONG WITH
102500*    THE PRIOR RUN'S OUTPUT, SO THIS RUN ABENDS RATHER THAN
102600*    PROCESSING TRANSACTIONS AGAINST A BLANK MASTER
102700     READ MEDMAST-FILE INTO MEDMAST-REC
102800         AT END
102900         MOVE "*** EMPTY MEDICATION MASTER FILE" TO ABEND-REASON
103000         GO TO 1000-ABEND-RTN
103100     END-READ.
103200
103300****************************************************************
103400* 705-READ-MASTER-LOOP - ONE MASTER FILE READ PER ITERATION,
103500*    VALIDATING AND LOADING EACH LINE IN TURN
103600****************************************************************
103700 705-READ-MASTER-LOOP.
103800     READ MEDMAST-FILE INTO MEDMAST-REC
103900         AT END
104000         GO TO 700-EXIT
104100     END-READ.
104200*    BLANK LINES CAN CREEP INTO THE MASTER FILE FROM A TEXT
104300*    EDITOR SESSION - SKIP THEM RATHER THAN TREATING THEM AS
104400*    A MALFORMED RECORD
104500     IF MEDMAST-FILE-REC = SPACES
104600         GO TO 705-READ-MASTER-LOOP.
104700     PERFORM 710-VALIDATE-MASTER-LINE THRU 710-EXIT.
104800     IF VALID-RECORD
104900         PERFORM 720-LOAD-MASTER-ROW THRU 720-EXIT.
105000     GO TO 705-READ-MASTER-LOOP.
105100 700-EXIT.
105200     EXIT.
105300
105400****************************************************************
105500* 710-VALIDATE-MASTER-LINE - CONFIRMS THE MASTER LINE IS NOT
105600*    BLANK AND THAT THE EXPIRY DATE AND QUANTITY PORTIONS ARE
105700*    NUMERIC BEFORE IT IS TRUSTED INTO THE TABLE
105800****************************************************************
105900 710-VALIDATE-MASTER-LINE.
106000     MOVE "N" TO ERROR-FOUND-SW.
106100*    A NON-NUMERIC AMOUNT OR DATE MEANS THE MASTER LINE WAS
106200*    HAND-EDITED OR TRUNCATED - THE LINE IS LOGGED AND SKIPPED
106300*    RATHER THAN LOADED WITH GARBAGE VALUES
106400     IF MED-EXPIRY-DATE NOT NUMERIC
106500     OR MED-QTY-ON-HAND NOT NUMERIC
106600     OR MED-UNIT-PRICE NOT NUMERIC
106700         MOVE "*** MALFORMED MASTER LINE - BAD NUMERIC FIELD" TO
106800             ERR-MSG
106900         MOVE MED-CODE TO ERR-CODE-OR-LINE
107000         MOVE "Y" TO ERROR-FOUND-SW
107100         ADD +1 TO RECORDS-IN-ERROR
107200         PERFORM 980-WRITE-ERROR-MSG THRU 980-EXIT.
107300 710-EXIT.
107400     EXIT.
107500
107600****************************************************************
107700* 720-LOAD-MASTER-ROW - UNPACKS ONE 280-BYTE MASTER LINE INTO
107800*    THE NEXT MED-TABLE-ROW
107900****************************************************************
108000 720-LOAD-MASTER-ROW.
108100     ADD +1 TO MED-TABLE-COUNT.
108200     ADD +1 TO RECORDS-LOADED.
108300*    UNPACK EVERY FIELD OF THE MASTER LINE INTO THE NEW ROW
108400     MOVE MED-CODE          TO MED-T-CODE(MED-TABLE-COUNT).
108500     MOVE MED-NAME          TO MED-T-NAME(MED-TABLE-COUNT).
108600     MOVE MED-DESCRIPTION   TO
108700         MED-T-DESCRIPTION(MED-TABLE-COUNT).
108800     MOVE MED-ACTIVE-INGRED TO
108900         MED-T-ACTIVE-INGRED(MED-TABLE-COUNT).
109000     MOVE MED-EXPIRY-DATE   TO
109100         MED-T-EXPIRY-DATE(MED-TABLE-COUNT).
109200     MOVE MED-QTY-ON-HAND   TO
109300         MED-T-QTY-ON-HAND(MED-TABLE-COUNT).
109400     MOVE MED-UNIT-PRICE    TO
109500         MED-T-UNIT-PRICE(MED-TABLE-COUNT).
109600     MOVE MED-CONTROLLED    TO
109700         MED-T-CONTROLLED(MED-TABLE-COUNT).
109800*    SUPPLIER FIELDS FOLLOW - SAME 280-BYTE MASTER LINE
109900     MOVE SUP-CNPJ          TO MED-T-SUP-CNPJ(MED-TABLE-COUNT).
110000     MOVE SUP-COMPANY-NAME  TO
110100         MED-T-SUP-COMPANY(MED-TABLE-COUNT).
110200     MOVE SUP-PHONE         TO MED-T-SUP-PHONE(MED-TABLE-COUNT).
110300     MOVE SUP-EMAIL         TO MED-T-SUP-EMAIL(MED-TABLE-COUNT).
110400     MOVE SUP-CITY          TO MED-T-SUP-CITY(MED-TABLE-COUNT).
110500     MOVE SUP-STATE         TO MED-T-SUP-STATE(MED-TABLE-COUNT).
110600 720-EXIT.
110700     EXIT.
110800
110900****************************************************************
111000* 800-OPEN-FILES - OPENS THE THREE FILES USED BY THIS RUN
111100****************************************************************
111200 800-OPEN-FILES.
111300     MOVE "800-OPEN-FILES" TO PARA-NAME.
111400*    MEDMAST-FILE OPENS INPUT HERE - IT IS RE-OPENED OUTPUT AT
111500*    900-SAVE-MASTER ONCE THE TABLE IS BUILT AND UPDATED
111600     OPEN INPUT MEDMAST-FILE.
111700     OPEN INPUT TRANFILE.
111800     OPEN OUTPUT ERRLOG, SYSOUT.
111900 800-EXIT.
112000     EXIT.
112100
112200****************************************************************
112300* 850-CLOSE-FILES - CLOSES THE THREE FILES USED BY THIS RUN
112400****************************************************************
112500 850-CLOSE-FILES.
112600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
112700*    SAFE TO CLOSE MEDMAST-FILE HERE EVEN THOUGH 900-SAVE-MASTER
112800*    LEFT IT OPEN OUTPUT - CLOSE OF AN ALREADY-CLOSED FILE IS
112900*    HARMLESS, AND THIS IS ALSO THE ABEND-PATH CLEANUP
113000     CLOSE MEDMAST-FILE, TRANFILE, ERRLOG, SYSOUT.
113100 850-EXIT.
113200     EXIT.
113300
113400****************************************************************
113500* 900-SAVE-MASTER - REWRITES MEDMAST-FILE IN FULL: HEADER LINE
113600*    FIRST, THEN ONE LINE PER TABLE ROW IN CURRENT TABLE ORDER.
113700****************************************************************
113800 900-SAVE-MASTER.
113900     MOVE "900-SAVE-MASTER" TO PARA-NAME.
114000*    THE MASTER FILE IS REWRITTEN IN FULL RATHER THAN UPDATED IN
114100*    PLACE - THE TABLE, NOT THE FILE, IS THE RUN'S WORKING COPY
114200*    OF THE MEDICATION AND SUPPLIER DATA
114300     CLOSE MEDMAST-FILE.
114400     OPEN OUTPUT MEDMAST-FILE.
114500     WRITE MEDMAST-FILE-REC FROM WS-HEADER-LINE.
114600     MOVE "Y" TO MORE-TABLE-ROWS-SW.
114700     PERFORM 910-WRITE-MASTER-ROW THRU 910-EXIT
114800             VARYING MED-SUB FROM 1 BY 1
114900             UNTIL MED-SUB > MED-TABLE-COUNT.
115000*    LEFT OPEN - CLOSED BY 850-CLOSE-FILES AT JOB CLEANUP
115100 900-EXIT.
115200     EXIT.
115300
115400****************************************************************
115500* 910-WRITE-MASTER-ROW - FORMATS ONE MED-TABLE-ROW BACK OUT TO
115600*    THE 280-BYTE MASTER LINE LAYOUT
115700****************************************************************
115800 910-WRITE-MASTER-ROW.
115900*    REPACK EVERY MEDICATION AND SUPPLIER FIELD BACK INTO THE
116000*    280-BYTE MASTER RECORD LAYOUT, FIELD BY FIELD, THE MIRROR
116100*    IMAGE OF THE UNPACK DONE AT 720-LOAD-MASTER-ROW
116200     MOVE MED-T-CODE(MED-SUB)          TO MED-CODE.
116300     MOVE MED-T-NAME(MED-SUB)          TO MED-NAME.
116400     MOVE MED-T-DESCRIPTION(MED-SUB)   TO MED-DESCRIPTION.
116500     MOVE MED-T-ACTIVE-INGRED(MED-SUB) TO MED-ACTIVE-INGRED.
116600     MOVE MED-T-EXPIRY-DATE(MED-SUB)   TO MED-EXPIRY-DATE.
116700     MOVE MED-T-QTY-ON-HAND(MED-SUB)   TO MED-QTY-ON-HAND.
116800     MOVE MED-T-UNIT-PRICE(MED-SUB)    TO MED-UNIT-PRICE.
116900     MOVE MED-T-CONTROLLED(MED-SUB)    TO MED-CONTROLLED.
117000*    SUPPLIER FIELDS FOLLOW - SAME 280-BYTE MASTER LINE
117100     MOVE MED-T-SUP-CNPJ(MED-SUB)      TO SUP-CNPJ.
117200     MOVE MED-T-SUP-COMPANY(MED-SUB)   TO SUP-COMPANY-NAME.
117300     MOVE MED-T-SUP-PHONE(MED-SUB)     TO SUP-PHONE.
117400     MOVE MED-T-SUP-EMAIL(MED-SUB)     TO SUP-EMAIL.
117500     MOVE MED-T-SUP-CITY(MED-SUB)      TO SUP-CITY.
117600     MOVE MED-T-SUP-STATE(MED-SUB)     TO SUP-STATE.
117700     WRITE MEDMAST-FILE-REC FROM MEDMAST-REC.
117800 910-EXIT.
117900     EXIT.
118000
118100****************************************************************
118200* 950-READ-TRANFILE - READS THE NEXT TRANSACTION, SETTING THE
118300*    TRANFILE-EOF CONDITION WHEN THE FILE IS EXHAUSTED
118400****************************************************************
118500 950-READ-TRANFILE.
118600     MOVE "950-READ-TRANFILE" TO PARA-NAME.
118700     READ TRANFILE INTO MEDTRAN-REC
118800         AT END
118900         GO TO 950-EXIT
119000     END-READ.
119100*    BLANK TRANSACTION LINES ARE SKIPPED SILENTLY, THE SAME AS
119200*    BLANK MASTER LINES AT 705-READ-MASTER-LOOP
119300     IF TRANFILE-REC = SPACES
119400         GO TO 950-READ-TRANFILE.
119500 950-EXIT.
119600     EXIT.
119700
119800****************************************************************
119900* 980-WRITE-ERROR-MSG - LOGS ONE REJECTED TRANSACTION - THE
120000*    EDIT MESSAGE AND THE OFFENDING CODE - TO THE ERROR FILE
120100****************************************************************
120200 980-WRITE-ERROR-MSG.
120300*    ERR-MSG IS SET BY THE CALLING EDIT PARAGRAPH BEFORE THIS
120400*    PARAGRAPH IS PERFORMED - THIS PARAGRAPH ONLY ADDS THE CODE
120500     MOVE TRN-MED-CODE TO ERR-CODE-OR-LINE.
120600     WRITE ERRLOG-REC.
120700 980-EXIT.
120800     EXIT.
120900
121000****************************************************************
121100* 999-CLEANUP - REWRITES THE MASTER FILE, CLOSES EVERYTHING AND
121200*    DISPLAYS THE RUN TOTALS AT END OF JOB
121300****************************************************************
121400 999-CLEANUP.
121500     MOVE "999-CLEANUP" TO PARA-NAME.
121600*    NORMAL END OF JOB ONLY - THE 1000 ABEND PATH BELOW DOES NOT
121700*    COME THROUGH HERE AND SO DOES NOT REWRITE THE MASTER FILE
121800     PERFORM 900-SAVE-MASTER THRU 900-EXIT.
121900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
122000     DISPLAY "** MEDICATIONS LOADED **".
122100     DISPLAY RECORDS-LOADED.
122200     DISPLAY "** MASTER LINES IN ERROR **".
122300     DISPLAY RECORDS-IN-ERROR.
122400     DISPLAY "** TRANSACTIONS READ **".
122500     DISPLAY TRANS-READ.
122600     DISPLAY "** TRANSACTIONS APPLIED **".
122700     DISPLAY TRANS-APPLIED.
122800     DISPLAY "** TRANSACTIONS REJECTED **".
122900     DISPLAY TRANS-REJECTED.
123000     DISPLAY "******** NORMAL END OF JOB MEDMAINT ********".
123100 999-EXIT.
123200     EXIT.
123300
123400 1000-ABEND-RTN.
123500*    052207 JLH - OPS REQUEST 8814 - EVERY CALLED UTILITY IN
123600*    THIS SYSTEM CARRIES ITS OWN CALL-COUNT AND RAW-BYTE
123700*    REDEFINES SO THE DUMP BELOW SHOWS SOMETHING USEFUL
123800     WRITE SYSOUT-REC FROM MEDABND-REC.
123900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
124000     DISPLAY "*** ABNORMAL END OF JOB - MEDMAINT ***"
124100         UPON CONSOLE.
124200*    FORCED ZERO-DIVIDE TO GET AN OPERATING SYSTEM ABEND DUMP -
124300*    SHOP CONVENTION FOR THIS ERA, PER ABEND-REASON ABOVE
124400     DIVIDE ZERO BY ZERO GIVING WORK-SUB.
