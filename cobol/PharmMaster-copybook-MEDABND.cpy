000100*****************************************************************
000200* MEDABND - DIAGNOSTIC / ABEND MESSAGE RECORD LAYOUT             *
000300* PHARMACY MEDICATION MASTER-FILE MAINTENANCE AND REPORTING      *
000400*****************************************************************
000500* 071588 JRS  ORIGINAL COPYBOOK
000600* 040900 AK   ADDED EXPECTED-VAL/ACTUAL-VAL NUMERIC REDEFINES
000700*             FOR BALANCE-CHECK ABENDS
000800*****************************************************************
000900*    052203 JLH - STANDALONE RECORD-LENGTH CONSTANT, SAME SHOP
001000*    HABIT AS THE MEDMAST/MEDTRAN COPYBOOKS
001100 77  MEDABND-REC-LENGTH            PIC 9(04) COMP VALUE 130.
001200
001300 01  MEDABND-REC.
001400     05  PARA-NAME                  PIC X(30).
001500     05  ABEND-REASON               PIC X(50).
001600     05  EXPECTED-VAL               PIC X(15).
001700     05  EXPECTED-VAL-N REDEFINES EXPECTED-VAL
001800                                     PIC 9(15).
001900     05  ACTUAL-VAL                 PIC X(15).
002000     05  ACTUAL-VAL-N REDEFINES ACTUAL-VAL
002100                                     PIC 9(15).
002200     05  FILLER                     PIC X(20).
